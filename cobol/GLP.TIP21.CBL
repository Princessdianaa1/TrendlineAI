000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GOAL-PLAN-UPDATE.
000300 AUTHOR.        S PRAJAPATI.
000400 INSTALLATION.  DST FINANCIAL SERVICES - PERSONAL FINANCE BATCH.
000500 DATE-WRITTEN.  02/14/1992.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800***************************************************************
000900*  GOAL-PLAN-UPDATE                                            *
001000*  READS THE GOAL MASTER (GOALIN), COMPUTES MONTHS REMAINING   *
001100*  FROM THE RUN DATE TO EACH GOAL'S TARGET DATE, THE MONTHLY   *
001200*  SAVING REQUIRED, PROGRESS PERCENT, COMPLETION STATUS AND    *
001300*  RECOMMENDED INVESTMENT STRATEGY, WRITES THE UPDATED GOAL    *
001400*  MASTER (GOALOUT) AND SECTION 2 OF THE ADVISORY REPORT.      *
001500*  SECOND STEP OF THE NIGHTLY RUN - EXTENDS THE REPORT FILE    *
001600*  OPENED BY TXR.TIP20.                                        *
001700***************************************************************
001800*                     CHANGE LOG                              *
001900*  DATE       INIT  REQUEST      DESCRIPTION                  *   GL-HDR  
002000*  ---------- ----  -----------  -----------------------------*
002100*  02/14/1992 SRP   GL-0052      ORIGINAL PROGRAM.             *  GL-0052 
002200*  08/03/1992 SRP   GL-0069      MONTHLY SAVING CALCULATION    *  GL-0069 
002300*                                ADDED FOR ACTIVE GOALS.        * GL-0069 
002400*  01/11/1993 MKV   GL-0091      PROGRESS PERCENT AND AUTO-     * GL-0091 
002500*                                COMPLETE ON TARGET MET ADDED.  * GL-0091 
002600*  09/28/1994 MKV   GL-0130      INVESTMENT STRATEGY CLASSIFI-  * GL-0130 
002700*                                CATION ADDED (EVALUATE).       * GL-0130 
002800*  04/17/1996 DPT   GL-0158      CONTROL BREAK ON USER ID FOR   * GL-0158 
002900*                                ACTIVE/COMPLETED GOAL COUNTS.  * GL-0158 
003000*  11/02/1997 SRP   GL-0171      GOAL PRIORITY FIELD CARRIED    * GL-0171 
003100*                                THROUGH TO GOALOUT UNCHANGED.  * GL-0171 
003200*  12/29/1998 MKV   GL-Y2K01     YEAR 2000 READINESS - RUN DATE * GLY2K01 
003300*                                NOW WINDOWED (00-49=20YY,      * GLY2K01 
003400*                                50-99=19YY) BEFORE MONTH MATH. * GLY2K01 
003500*  02/05/1999 MKV   GL-Y2K02     REGRESSION RUN AGAINST 1999-00 * GLY2K02 
003600*                                AND 2000-01 TARGET DATES OK.   * GLY2K02 
003700*  07/19/2002 CRO   GL-0206      RISK PROFILE NOW DRIVES LONG-  * GL-0206 
003800*                                HORIZON STRATEGY SPLIT 3 WAYS. * GL-0206 
003900*  03/09/2006 LWN   GL-0233      GOAL COUNTS BROKEN OUT BY USER * GL-0233
004000*                                ON THE REPORT, NOT JUST TOTAL. * GL-0233
004050*  10/14/2008 LWN   GL-0241      STATUS/RISK PROFILE LITERALS   * GL-0241
004060*                                WERE UPPERCASE - GOALIN CARRIES* GL-0241
004070*                                LOWERCASE.  NO GOAL WAS EVER   * GL-0241
004080*                                BEING TREATED AS ACTIVE.  ADDED* GL-0241
004090*                                88-LEVELS AND FIXED THE CASE.  * GL-0241
004095*                                ALSO ADDED ABEND SWITCH AND    * GL-0241
004097*                                PAST-DUE COUNTER AS 77-LEVELS. * GL-0241
004105*  11/03/2008 LWN   GL-0245      COMPLETED-GOAL RECORDS WERE    * GL-0245
004110*                                CARRYING FORWARD THE PRIOR     * GL-0245
004120*                                GOAL'S MONTHS-REMAINING/       * GL-0245
004130*                                MONTHLY-SAVING/PROGRESS-PCT -  * GL-0245
004140*                                CALC PARAGRAPHS ONLY RAN WHEN  * GL-0245
004150*                                ACTIVE.  NOW SET FOR EVERY     * GL-0245
004160*                                GOAL FROM 2600-WRITE-GOALOUT.  * GL-0245
004190***************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT GOALIN-FILE ASSIGN TO GOALIN
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-GOALIN-STATUS.
005100*
005200     SELECT GOALOUT-FILE ASSIGN TO GOALOUT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-GOALOUT-STATUS.
005500*
005600     SELECT REPORT-FILE ASSIGN TO REPORT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-REPORT-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100***************************************************************
006200*  GOALIN - GOAL MASTER, ONE RECORD PER FINANCIAL GOAL         *
006300***************************************************************
006400 FD  GOALIN-FILE
006500     LABEL RECORD IS STANDARD.
006600 01  GOALIN-RECORD.
006700     05  GL-GOAL-ID                   PIC 9(09).
006800     05  GL-USER-ID                   PIC 9(09).
006900     05  GL-GOAL-NAME                 PIC X(30).
007000     05  GL-GOAL-TYPE                 PIC X(15).
007100     05  GL-TARGET-AMOUNT             PIC S9(11)V99.
007200     05  GL-CURRENT-AMOUNT            PIC S9(11)V99.
007300     05  GL-START-DATE                PIC 9(08).
007400     05  GL-TARGET-DATE               PIC 9(08).
007500     05  GL-TARGET-DATE-R REDEFINES
007600         GL-TARGET-DATE.
007700         10  GL-TGT-CCYY-IN            PIC 9(04).
007800         10  GL-TGT-MM-IN              PIC 9(02).
007900         10  GL-TGT-DD-IN              PIC 9(02).
008000     05  GL-RISK-PROFILE              PIC X(12).
008010         88  GL-RISK-AGGRESSIVE            VALUE 'aggressive  '.
008020         88  GL-RISK-MODERATE              VALUE 'moderate    '.
008030         88  GL-RISK-CONSERVATIVE          VALUE 'conservative'.
008100     05  GL-STATUS                    PIC X(10).
008110         88  GL-STAT-ACTIVE                VALUE 'active    '.
008120         88  GL-STAT-COMPLETED             VALUE 'completed '.
008200     05  GL-PRIORITY                  PIC 9(02).
008300     05  FILLER                       PIC X(10).
008400***************************************************************
008500*  GOALOUT - GOAL MASTER PLUS COMPUTED PLANNING FIELDS         *
008600***************************************************************
008700 FD  GOALOUT-FILE
008800     LABEL RECORD IS STANDARD.
008900 01  GOALOUT-RECORD.
009000     05  GLO-GOAL-ID                  PIC 9(09).
009100     05  GLO-USER-ID                  PIC 9(09).
009200     05  GLO-GOAL-NAME                PIC X(30).
009300     05  GLO-GOAL-TYPE                PIC X(15).
009400     05  GLO-TARGET-AMOUNT            PIC S9(11)V99.
009500     05  GLO-CURRENT-AMOUNT           PIC S9(11)V99.
009600     05  GLO-START-DATE               PIC 9(08).
009700     05  GLO-TARGET-DATE.
009800         10  GLO-TGT-CCYY             PIC 9(04).
009900         10  GLO-TGT-MM               PIC 9(02).
010000         10  GLO-TGT-DD               PIC 9(02).
010100     05  GLO-TARGET-DATE-N REDEFINES
010200         GLO-TARGET-DATE              PIC 9(08).
010300     05  GLO-MONTHS-REMAINING         PIC S9(04).
010400     05  GLO-MONTHLY-SAVING           PIC S9(09)V99.
010500     05  GLO-RISK-PROFILE             PIC X(12).
010600     05  GLO-STRATEGY-CODE            PIC X(20).
010700     05  GLO-PROGRESS-PCT             PIC S9(03)V99.
010800     05  GLO-STATUS                   PIC X(10).
010810         88  GLO-STAT-ACTIVE               VALUE 'active    '.
010820         88  GLO-STAT-COMPLETED            VALUE 'completed '.
010900     05  GLO-PRIORITY                 PIC 9(02).
011000     05  FILLER                       PIC X(08).
011100***************************************************************
011200*  REPORT - COMBINED FOUR-SECTION ADVISORY REPORT (SHARED)     *
011300***************************************************************
011400 FD  REPORT-FILE
011500     LABEL RECORD IS OMITTED
011600     LINAGE IS 60 LINES.
011700 01  REPORT-LINE                      PIC X(132).
011800 WORKING-STORAGE SECTION.
011810***************************************************************
011820*  STANDALONE ABEND SWITCH AND PAST-DUE COUNTER (77-LEVELS)    *
011830***************************************************************
011840 77  WS-ABEND-SW                      PIC X(01) VALUE 'N'.
011850     88  WS-ABEND-REQUESTED               VALUE 'Y'.
011860 77  WS-PAST-DUE-CTR                  PIC S9(05) COMP VALUE ZERO.
011900***************************************************************
012000*  FILE STATUS AND END-OF-FILE SWITCHES                       *
012100***************************************************************
012200 01  WS-FILE-STATUS-AREA.
012300     05  WS-GOALIN-STATUS             PIC X(02) VALUE SPACES.
012400     05  WS-GOALOUT-STATUS            PIC X(02) VALUE SPACES.
012500     05  WS-REPORT-STATUS             PIC X(02) VALUE SPACES.
012600     05  FILLER                       PIC X(10).
012700*
012800 01  WS-SWITCHES.
012900     05  WS-GOALIN-EOF-SW             PIC X(03) VALUE 'NO '.
013000         88  GOALIN-EOF                   VALUE 'YES'.
013100     05  WS-FIRST-USER-SW             PIC X(03) VALUE 'YES'.
013200         88  FIRST-USER                   VALUE 'YES'.
013300     05  FILLER                       PIC X(10).
013400***************************************************************
013500*  COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD      *
013600***************************************************************
013700 01  WS-COUNTERS COMP.
013800     05  WS-REC-READ-CTR              PIC S9(07).
013900     05  WS-REC-WRITE-CTR             PIC S9(07).
014000     05  WS-PAGE-CTR                  PIC S9(04).
014100     05  WS-LINE-CTR                  PIC S9(04).
014150     05  FILLER                       PIC S9(04) COMP.
014200***************************************************************
014300*  RUN DATE - ACCEPTED FROM THE SYSTEM CLOCK, Y2K WINDOWED     *
014400***************************************************************
014500 01  WS-RUN-DATE-6.
014600     05  WS-RUN-YY                    PIC 9(02).
014700     05  WS-RUN-MM                    PIC 9(02).
014800     05  WS-RUN-DD                    PIC 9(02).
014900*
015000 01  WS-RUN-DATE-8.
015100     05  WS-RUN-CCYY                  PIC 9(04).
015200     05  WS-RUN-MM-8                  PIC 9(02).
015300     05  WS-RUN-DD-8                  PIC 9(02).
015400*
015500 01  WS-RUN-DATE-8-N REDEFINES WS-RUN-DATE-8
015600                                      PIC 9(08).
015700***************************************************************
015800*  WORK FIELDS FOR THE CURRENT GOAL'S PLANNING CALCULATION     *
015900***************************************************************
016000 01  WS-CALC-WORK-AREA.
016100     05  WS-MONTHS-REMAINING          PIC S9(05)     VALUE ZERO.
016200     05  WS-MONTHLY-SAVING            PIC S9(09)V99  VALUE ZEROS.
016300     05  WS-PROGRESS-PCT              PIC S9(05)V99  VALUE ZEROS.
016400     05  WS-AMOUNT-NEEDED             PIC S9(11)V99  VALUE ZEROS.
016500     05  FILLER                       PIC X(10).
016600***************************************************************
016700*  PER-USER AND GRAND-TOTAL GOAL COUNTS FOR SECTION 2          *
016800***************************************************************
016900 01  WS-USER-BREAK-AREA.
017000     05  WS-BREAK-USER-ID             PIC 9(09)      VALUE ZEROS.
017100     05  WS-USER-ACTIVE-CTR           PIC S9(05) COMP VALUE ZERO.
017200     05  WS-USER-COMPLETE-CTR         PIC S9(05) COMP VALUE ZERO.
017250     05  FILLER                       PIC X(10).
017300*
017400 01  WS-GRAND-TOTALS.
017500     05  WS-GT-ACTIVE-CTR             PIC S9(07) COMP VALUE ZERO.
017600     05  WS-GT-COMPLETE-CTR           PIC S9(07) COMP VALUE ZERO.
017700     05  FILLER                       PIC X(10).
017800***************************************************************
017900*  REPORT LINES - TITLE, HEADINGS, DETAIL, BREAK AND TOTAL     *
018000***************************************************************
018100 01  RPT-SECTION-LINE.
018200     05  FILLER PIC X(20) VALUE SPACES.
018300     05  FILLER PIC X(32) VALUE 'SECTION 2 - GOAL PLAN SUMMARY'.
018400     05  FILLER PIC X(80) VALUE SPACES.
018500*
018600 01  RPT-COLUMN-LINE.
018700     05  FILLER PIC X(09) VALUE 'USER ID'.
018800     05  FILLER PIC X(04) VALUE SPACES.
018900     05  FILLER PIC X(22) VALUE 'GOAL NAME'.
019000     05  FILLER PIC X(04) VALUE SPACES.
019100     05  FILLER PIC X(08) VALUE 'MOS LEFT'.
019200     05  FILLER PIC X(04) VALUE SPACES.
019300     05  FILLER PIC X(15) VALUE 'MONTHLY SAVING'.
019400     05  FILLER PIC X(04) VALUE SPACES.
019500     05  FILLER PIC X(09) VALUE 'PROGRESS'.
019600     05  FILLER PIC X(04) VALUE SPACES.
019700     05  FILLER PIC X(10) VALUE 'STATUS'.
019800     05  FILLER PIC X(04) VALUE SPACES.
019900     05  FILLER PIC X(20) VALUE 'STRATEGY'.
020000*
020100 01  RPT-DETAIL-LINE.
020200     05  RPT-USER-ID PIC 9(09).
020300     05  FILLER PIC X(04) VALUE SPACES.
020400     05  RPT-GOAL-NAME PIC X(22).
020500     05  FILLER PIC X(04) VALUE SPACES.
020600     05  RPT-MONTHS-REMAIN PIC ---9.
020700     05  FILLER PIC X(08) VALUE SPACES.
020800     05  RPT-MONTHLY-SAVING PIC $$$,$$9.99-.
020900     05  FILLER PIC X(04) VALUE SPACES.
021000     05  RPT-PROGRESS-PCT PIC ZZ9.99.
021100     05  FILLER PIC X(01) VALUE '%'.
021200     05  FILLER PIC X(04) VALUE SPACES.
021300     05  RPT-STATUS PIC X(10).
021400     05  FILLER PIC X(04) VALUE SPACES.
021500     05  RPT-STRATEGY PIC X(20).
021600*
021700 01  RPT-USER-BREAK-LINE.
021800     05  FILLER PIC X(04) VALUE SPACES.
021900     05  FILLER PIC X(11) VALUE 'USER '.
022000     05  RPT-BRK-USER-ID PIC 9(09).
022100     05  FILLER PIC X(03) VALUE SPACES.
022200     05  FILLER PIC X(11) VALUE 'ACTIVE: '.
022300     05  RPT-BRK-ACTIVE PIC ZZ9.
022400     05  FILLER PIC X(03) VALUE SPACES.
022500     05  FILLER PIC X(13) VALUE 'COMPLETED: '.
022600     05  RPT-BRK-COMPLETE PIC ZZ9.
022700     05  FILLER PIC X(72) VALUE SPACES.
022800*
022900 01  RPT-GRAND-TOTAL-LINE.
023000     05  FILLER PIC X(20) VALUE 'SECTION 2 TOTALS -'.
023100     05  FILLER PIC X(16) VALUE 'ACTIVE GOALS: '.
023200     05  RPT-GT-ACTIVE PIC ZZZ9.
023300     05  FILLER PIC X(03) VALUE SPACES.
023400     05  FILLER PIC X(19) VALUE 'COMPLETED GOALS: '.
023500     05  RPT-GT-COMPLETE PIC ZZZ9.
023600     05  FILLER PIC X(66) VALUE SPACES.
023700 PROCEDURE DIVISION.
023800 0000-MAIN.
023900     PERFORM 1000-INIT THRU 1000-EXIT.
024000     PERFORM 2000-MAINLINE THRU 2000-EXIT
024100         UNTIL GOALIN-EOF.
024200     PERFORM 3000-CLOSING THRU 3000-EXIT.
024300     STOP RUN.
024400*
024500 1000-INIT.
024600     OPEN INPUT GOALIN-FILE.
024700     OPEN OUTPUT GOALOUT-FILE.
024800     OPEN EXTEND REPORT-FILE.
024900     PERFORM 1100-GET-RUN-DATE THRU 1100-EXIT.
025000     PERFORM 9100-REPORT-HEADINGS THRU 9100-EXIT.
025100     PERFORM 9000-READ-GOALIN THRU 9000-EXIT.
025200 1000-EXIT.
025300     EXIT.
025400*
025500*    1100-GET-RUN-DATE WINDOWS THE 2-DIGIT SYSTEM YEAR PER        GLY2K01 
025600*    THE Y2K FIX - 00-49 IS 20YY, 50-99 IS 19YY.                  GLY2K01 
025700 1100-GET-RUN-DATE.
025800     ACCEPT WS-RUN-DATE-6 FROM DATE.
025900     MOVE WS-RUN-MM TO WS-RUN-MM-8.
026000     MOVE WS-RUN-DD TO WS-RUN-DD-8.
026100     IF WS-RUN-YY < 50
026200         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
026300     ELSE
026400         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
026500     END-IF.
026600 1100-EXIT.
026700     EXIT.
026800*
026900 2000-MAINLINE.
027000     IF NOT FIRST-USER
027100         IF GL-USER-ID NOT = WS-BREAK-USER-ID
027200             PERFORM 2500-USER-BREAK THRU 2500-EXIT
027300         END-IF
027400     END-IF.
027500     IF FIRST-USER
027600         MOVE GL-USER-ID TO WS-BREAK-USER-ID
027700         MOVE 'NO ' TO WS-FIRST-USER-SW
027800     END-IF.
027900     MOVE SPACES TO GLO-STRATEGY-CODE.
028000     MOVE ZEROS TO WS-MONTHS-REMAINING.
028100     MOVE ZEROS TO WS-MONTHLY-SAVING.
028200     MOVE ZEROS TO WS-PROGRESS-PCT.
028300     IF GL-STAT-ACTIVE
028400         PERFORM 2100-CALC-MONTHS-REMAINING THRU 2100-EXIT
028500         PERFORM 2200-CALC-MONTHLY-SAVING THRU 2200-EXIT
028600         PERFORM 2300-CALC-PROGRESS-PCT THRU 2300-EXIT
028700         PERFORM 2400-SET-STATUS THRU 2400-EXIT
028800         PERFORM 2450-CLASSIFY-STRATEGY THRU 2450-EXIT
028900     END-IF.
029000     PERFORM 2600-WRITE-GOALOUT THRU 2600-EXIT.
029100     IF GLO-STAT-ACTIVE
029200         ADD 1 TO WS-USER-ACTIVE-CTR
029300         ADD 1 TO WS-GT-ACTIVE-CTR
029400     ELSE
029500         ADD 1 TO WS-USER-COMPLETE-CTR
029600         ADD 1 TO WS-GT-COMPLETE-CTR
029700     END-IF.
029800     PERFORM 2700-WRITE-REPORT-LINE THRU 2700-EXIT.
029900     PERFORM 9000-READ-GOALIN THRU 9000-EXIT.
030000 2000-EXIT.
030100     EXIT.
030200*
030300 2100-CALC-MONTHS-REMAINING.
030400     MOVE GL-TARGET-DATE TO GLO-TARGET-DATE.
030500     COMPUTE WS-MONTHS-REMAINING =
030600         (GL-TGT-CCYY-IN - WS-RUN-CCYY) * 12 +
030700         (GL-TGT-MM-IN - WS-RUN-MM-8).
030800     IF GL-TGT-DD-IN < WS-RUN-DD-8
030900         SUBTRACT 1 FROM WS-MONTHS-REMAINING
031000     END-IF.
031050     IF WS-MONTHS-REMAINING NOT > 0
031060         ADD 1 TO WS-PAST-DUE-CTR
031070     END-IF.
031200 2100-EXIT.
031300     EXIT.
031400*
031500 2200-CALC-MONTHLY-SAVING.
031600     IF WS-MONTHS-REMAINING > 0
031700         COMPUTE WS-AMOUNT-NEEDED =
031800             GL-TARGET-AMOUNT - GL-CURRENT-AMOUNT
031900         COMPUTE WS-MONTHLY-SAVING ROUNDED =
032000             WS-AMOUNT-NEEDED / WS-MONTHS-REMAINING
032200     END-IF.
032300 2200-EXIT.
032400     EXIT.
032500*
032600 2300-CALC-PROGRESS-PCT.
032700     IF GL-TARGET-AMOUNT > 0
032800         COMPUTE WS-PROGRESS-PCT ROUNDED =
032900             (GL-CURRENT-AMOUNT / GL-TARGET-AMOUNT) * 100
033100     END-IF.
033200 2300-EXIT.
033300     EXIT.
033400*
033500 2400-SET-STATUS.
033600     IF GL-CURRENT-AMOUNT NOT LESS THAN GL-TARGET-AMOUNT
033700         MOVE 'completed' TO GLO-STATUS
033800     ELSE
033900         MOVE 'active' TO GLO-STATUS
034000     END-IF.
034100 2400-EXIT.
034200     EXIT.
034300*
034400 2450-CLASSIFY-STRATEGY.
034500     EVALUATE TRUE
034600         WHEN WS-MONTHS-REMAINING NOT > 12
034700             MOVE 'SHORT-TERM SAFE' TO GLO-STRATEGY-CODE
034800         WHEN WS-MONTHS-REMAINING NOT > 36
034900             MOVE 'MEDIUM BALANCED' TO GLO-STRATEGY-CODE
035000         WHEN GL-RISK-AGGRESSIVE
035100             MOVE 'LONG AGGRESSIVE' TO GLO-STRATEGY-CODE
035200         WHEN GL-RISK-MODERATE
035300             MOVE 'LONG MODERATE' TO GLO-STRATEGY-CODE
035400         WHEN OTHER
035500             MOVE 'LONG CONSERVATIVE' TO GLO-STRATEGY-CODE
035600     END-EVALUATE.
035700 2450-EXIT.
035800     EXIT.
035900*
036000 2500-USER-BREAK.
036100     PERFORM 2550-WRITE-USER-BREAK-LINE THRU 2550-EXIT.
036200     MOVE GL-USER-ID TO WS-BREAK-USER-ID.
036300     MOVE ZERO TO WS-USER-ACTIVE-CTR.
036400     MOVE ZERO TO WS-USER-COMPLETE-CTR.
036500 2500-EXIT.
036600     EXIT.
036700*
036800 2550-WRITE-USER-BREAK-LINE.
036900     MOVE WS-BREAK-USER-ID  TO RPT-BRK-USER-ID.
037000     MOVE WS-USER-ACTIVE-CTR   TO RPT-BRK-ACTIVE.
037100     MOVE WS-USER-COMPLETE-CTR TO RPT-BRK-COMPLETE.
037200     WRITE REPORT-LINE FROM RPT-USER-BREAK-LINE
037300         AFTER ADVANCING 1 LINE.
037400     ADD 1 TO WS-LINE-CTR.
037500 2550-EXIT.
037600     EXIT.
037700*
037800 2600-WRITE-GOALOUT.
037900     MOVE GL-GOAL-ID        TO GLO-GOAL-ID.
038000     MOVE GL-USER-ID        TO GLO-USER-ID.
038100     MOVE GL-GOAL-NAME      TO GLO-GOAL-NAME.
038200     MOVE GL-GOAL-TYPE      TO GLO-GOAL-TYPE.
038300     MOVE GL-TARGET-AMOUNT  TO GLO-TARGET-AMOUNT.
038400     MOVE GL-CURRENT-AMOUNT TO GLO-CURRENT-AMOUNT.
038500     MOVE GL-START-DATE     TO GLO-START-DATE.
038600     MOVE GL-RISK-PROFILE   TO GLO-RISK-PROFILE.
038700     MOVE GL-PRIORITY       TO GLO-PRIORITY.
038720*    ONE GOALOUT RECORD IS REUSED FOR EVERY GOAL IN THE RUN -    GL-0245
038740*    THESE THREE MUST BE SET FOR EVERY GOAL, ACTIVE OR NOT, OR  GL-0245
038745*    A COMPLETED GOAL'S RECORD KEEPS THE PRIOR GOAL'S NUMBERS.  GL-0245
038750     MOVE WS-MONTHS-REMAINING TO GLO-MONTHS-REMAINING.
038760     MOVE WS-MONTHLY-SAVING   TO GLO-MONTHLY-SAVING.
038770     MOVE WS-PROGRESS-PCT     TO GLO-PROGRESS-PCT.
038800     IF NOT GL-STAT-ACTIVE
038900         MOVE GL-STATUS     TO GLO-STATUS
039000         MOVE GL-TARGET-DATE TO GLO-TARGET-DATE
039100     END-IF.
039200     WRITE GOALOUT-RECORD.
039300     ADD 1 TO WS-REC-WRITE-CTR.
039400 2600-EXIT.
039500     EXIT.
039600*
039700 2700-WRITE-REPORT-LINE.
039800     MOVE GLO-USER-ID       TO RPT-USER-ID.
039900     MOVE GLO-GOAL-NAME     TO RPT-GOAL-NAME.
040000     MOVE GLO-MONTHS-REMAINING TO RPT-MONTHS-REMAIN.
040100     MOVE GLO-MONTHLY-SAVING   TO RPT-MONTHLY-SAVING.
040200     MOVE GLO-PROGRESS-PCT     TO RPT-PROGRESS-PCT.
040300     MOVE GLO-STATUS           TO RPT-STATUS.
040400     MOVE GLO-STRATEGY-CODE    TO RPT-STRATEGY.
040500     WRITE REPORT-LINE FROM RPT-DETAIL-LINE
040600         AFTER ADVANCING 1 LINE
040700             AT EOP
040800                 PERFORM 9100-REPORT-HEADINGS THRU 9100-EXIT.
040900     ADD 1 TO WS-LINE-CTR.
041000 2700-EXIT.
041100     EXIT.
041200*
041300 3000-CLOSING.
041400     PERFORM 2550-WRITE-USER-BREAK-LINE THRU 2550-EXIT.
041500     MOVE WS-GT-ACTIVE-CTR   TO RPT-GT-ACTIVE.
041600     MOVE WS-GT-COMPLETE-CTR TO RPT-GT-COMPLETE.
041700     WRITE REPORT-LINE FROM RPT-GRAND-TOTAL-LINE
041800         AFTER ADVANCING 2 LINES.
041900     CLOSE GOALIN-FILE.
042000     CLOSE GOALOUT-FILE.
042100     CLOSE REPORT-FILE.
042120     IF WS-GOALOUT-STATUS NOT = '00'
042140         MOVE 'Y' TO WS-ABEND-SW
042160     END-IF.
042180     IF WS-ABEND-REQUESTED
042190         DISPLAY 'GLP.TIP21 *** CLOSE FILE STATUS ABEND ***'
042195     END-IF.
042200     DISPLAY 'GLP.TIP21 READ  : ' WS-REC-READ-CTR.
042300     DISPLAY 'GLP.TIP21 WRITE : ' WS-REC-WRITE-CTR.
042350     DISPLAY 'GLP.TIP21 PSTDUE: ' WS-PAST-DUE-CTR.
042400 3000-EXIT.
042500     EXIT.
042600*
042700 9000-READ-GOALIN.
042800     READ GOALIN-FILE
042900         AT END
043000             MOVE 'YES' TO WS-GOALIN-EOF-SW.
043100     IF NOT GOALIN-EOF
043200         ADD 1 TO WS-REC-READ-CTR
043300     END-IF.
043400 9000-EXIT.
043500     EXIT.
043600*
043700 9100-REPORT-HEADINGS.
043800     ADD 1 TO WS-PAGE-CTR.
043900     MOVE 0 TO WS-LINE-CTR.
044000     WRITE REPORT-LINE FROM RPT-SECTION-LINE
044100         AFTER ADVANCING TOP-OF-FORM.
044200     WRITE REPORT-LINE FROM RPT-COLUMN-LINE
044300         AFTER ADVANCING 2 LINES.
044400 9100-EXIT.
044500     EXIT.
044600*
044700 END PROGRAM GOAL-PLAN-UPDATE.
044800
