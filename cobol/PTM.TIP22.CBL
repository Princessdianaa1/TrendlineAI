000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PORTFOLIO-POSITION-UPDATE.
000300 AUTHOR.        S PRAJAPATI.
000400 INSTALLATION.  DST FINANCIAL SERVICES - PERSONAL FINANCE BATCH.
000500 DATE-WRITTEN.  05/19/1993.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800***************************************************************
000900*  PORTFOLIO-POSITION-UPDATE                                   *
001000*  MATCHES THE HOLDING MASTER (HOLDIN) AND THE PORTFOLIO        *
001100*  TRANSACTION FILE (TRANSIN), BOTH SORTED BY USER ID, ONE      *
001200*  USER GROUP AT A TIME.  EACH USER'S HOLDINGS ARE LOADED INTO  *
001300*  A WORKING TABLE KEYED BY SYMBOL AND ASSET TYPE, THAT USER'S  *
001400*  BUY/SELL TRANSACTIONS ARE APPLIED AGAINST THE TABLE, P AND L *
001500*  IS RECOMPUTED WHEN A CURRENT PRICE IS KNOWN, ANY HOLDING     *
001600*  WHOSE QUANTITY FALLS TO ZERO OR BELOW IS DROPPED, AND THE    *
001700*  UPDATED HOLDINGS ARE WRITTEN (HOLDOUT) WITH SECTION 3 OF     *
001800*  THE ADVISORY REPORT.  THIRD STEP OF THE NIGHTLY RUN -        *
001900*  EXTENDS THE REPORT FILE OPENED BY TXR.TIP20.                 *
002000***************************************************************
002100*                     CHANGE LOG                              *
002200*  DATE       INIT  REQUEST      DESCRIPTION                  *   PT-HDR  
002300*  ---------- ----  -----------  -----------------------------*
002400*  05/19/1993 SRP   PT-0014      ORIGINAL PROGRAM.             *  PT-0014 
002500*  02/08/1994 SRP   PT-0028      SELL LOGIC ADDED - DROPS       * PT-0028 
002600*                                HOLDING WHEN QTY GOES TO ZERO. * PT-0028 
002700*  11/30/1995 MKV   PT-0055      P AND L RECOMPUTE ON CURRENT   * PT-0055 
002800*                                PRICE ADDED TO TRANSACTION LOOP* PT-0055 
002900*  06/17/1997 DPT   PT-0081      UNMATCHED TRANSACTIONS NOW     * PT-0081 
003000*                                REPORTED, MASTER LEFT UNCHANGED* PT-0081 
003100*  12/29/1998 MKV   PT-Y2K01     YEAR 2000 READINESS REVIEW -   * PTY2K01 
003200*                                TRANS-DATE STORED CCYYMMDD,    * PTY2K01 
003300*                                NO WINDOWING REQUIRED HERE.    * PTY2K01 
003400*  08/22/2001 CRO   PT-0119      REWRITTEN AS A TRUE MATCH OF   * PT-0119 
003500*                                HOLDIN/TRANSIN BY USER ID SO   * PT-0119 
003600*                                HOLDINGS WITH NO TRANSACTIONS  * PT-0119 
003700*                                STILL CARRY THROUGH TO HOLDOUT.* PT-0119 
003800*  04/14/2005 LWN   PT-0148      P AND L PERCENT NOW COMPUTED   * PT-0148
003900*                                AT 4 DECIMALS BEFORE TIMES 100.* PT-0148
003950*  10/14/2008 LWN   PT-0156      ADDED ABEND SWITCH AND         * PT-0156
003960*                                UNMATCHED-TRANSACTION COUNTER  * PT-0156
003970*                                AS STANDALONE 77-LEVEL ITEMS.  * PT-0156
003980*  11/03/2008 LWN   PT-0157      P AND L WAS ONLY RECOMPUTED   * PT-0157
003985*                                WHEN A HOLDING HAD A SAME-DAY * PT-0157
003990*                                TRADE.  MOVED THE CALL TO     * PT-0157
003992*                                2400-CALC-PNL SO IT RUNS FOR  * PT-0157
003994*                                EVERY HOLDING AT FLUSH TIME.  * PT-0157
004000***************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT HOLDIN-FILE ASSIGN TO HOLDIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-HOLDIN-STATUS.
005000*
005100     SELECT HOLDOUT-FILE ASSIGN TO HOLDOUT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-HOLDOUT-STATUS.
005400*
005500     SELECT TRANSIN-FILE ASSIGN TO TRANSIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-TRANSIN-STATUS.
005800*
005900     SELECT REPORT-FILE ASSIGN TO REPORT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-REPORT-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400***************************************************************
006500*  HOLDIN / HOLDOUT - PORTFOLIO HOLDING MASTER                 *
006600***************************************************************
006700 FD  HOLDIN-FILE
006800     LABEL RECORD IS STANDARD.
006900 01  HOLDIN-RECORD.
007000     05  HL-HOLDING-ID                 PIC 9(09).
007100     05  HL-USER-ID                    PIC 9(09).
007200     05  HL-ASSET-TYPE                 PIC X(15).
007300     05  HL-SYMBOL                     PIC X(12).
007400     05  HL-QUANTITY                   PIC S9(09)V9(04).
007500     05  HL-QUANTITY-R REDEFINES
007600         HL-QUANTITY.
007700         10  HL-QTY-WHOLE-UNITS         PIC S9(09).
007800         10  HL-QTY-FRACT-UNITS         PIC 9(04).
007900     05  HL-AVG-BUY-PRICE              PIC S9(09)V99.
008000     05  HL-TOTAL-INVESTED             PIC S9(11)V99.
008100     05  HL-CURRENT-PRICE              PIC S9(09)V99.
008200     05  HL-CURRENT-VALUE              PIC S9(11)V99.
008300     05  HL-UNREAL-PNL                 PIC S9(11)V99.
008400     05  HL-UNREAL-PNL-PCT             PIC S9(05)V9(04).
008500     05  FILLER                        PIC X(10).
008600*
008700 FD  HOLDOUT-FILE
008800     LABEL RECORD IS STANDARD.
008900 01  HOLDOUT-RECORD.
009000     05  HLO-HOLDING-ID                PIC 9(09).
009100     05  HLO-USER-ID                   PIC 9(09).
009200     05  HLO-ASSET-TYPE                PIC X(15).
009300     05  HLO-SYMBOL                    PIC X(12).
009400     05  HLO-QUANTITY                  PIC S9(09)V9(04).
009500     05  HLO-QUANTITY-R REDEFINES
009600         HLO-QUANTITY.
009700         10  HLO-QTY-WHOLE-UNITS        PIC S9(09).
009800         10  HLO-QTY-FRACT-UNITS        PIC 9(04).
009900     05  HLO-AVG-BUY-PRICE             PIC S9(09)V99.
010000     05  HLO-TOTAL-INVESTED            PIC S9(11)V99.
010100     05  HLO-CURRENT-PRICE             PIC S9(09)V99.
010200     05  HLO-CURRENT-VALUE             PIC S9(11)V99.
010300     05  HLO-UNREAL-PNL                PIC S9(11)V99.
010400     05  HLO-UNREAL-PNL-PCT            PIC S9(05)V9(04).
010500     05  FILLER                        PIC X(10).
010600***************************************************************
010700*  TRANSIN - PORTFOLIO BUY/SELL TRANSACTION                    *
010800***************************************************************
010900 FD  TRANSIN-FILE
011000     LABEL RECORD IS STANDARD.
011100 01  TRANSIN-RECORD.
011200     05  PT-USER-ID                    PIC 9(09).
011300     05  PT-TRANS-TYPE                 PIC X(04).
011400         88  PT-IS-BUY                     VALUE 'BUY '.
011500         88  PT-IS-SELL                    VALUE 'SELL'.
011600     05  PT-ASSET-TYPE                 PIC X(15).
011700     05  PT-SYMBOL                     PIC X(12).
011800     05  PT-QUANTITY                   PIC S9(09)V9(04).
011900     05  PT-PRICE                      PIC S9(09)V99.
012000     05  PT-TOTAL-AMOUNT               PIC S9(11)V99.
012100     05  PT-FEES                       PIC S9(07)V99.
012200     05  PT-TRANS-DATE                 PIC 9(08).
012300     05  PT-TRANS-DATE-R REDEFINES
012400         PT-TRANS-DATE.
012500         10  PT-TRANS-CCYY              PIC 9(04).
012600         10  PT-TRANS-MM                PIC 9(02).
012700         10  PT-TRANS-DD                PIC 9(02).
012800     05  FILLER                        PIC X(10).
012900***************************************************************
013000*  REPORT - COMBINED FOUR-SECTION ADVISORY REPORT (SHARED)     *
013100***************************************************************
013200 FD  REPORT-FILE
013300     LABEL RECORD IS OMITTED
013400     LINAGE IS 60 LINES.
013500 01  REPORT-LINE                       PIC X(132).
013600 WORKING-STORAGE SECTION.
013610***************************************************************
013620*  STANDALONE ABEND SWITCH AND UNMATCHED-TRANS COUNTER (77'S)  *
013630***************************************************************
013640 77  WS-ABEND-SW                       PIC X(01) VALUE 'N'.
013650     88  WS-ABEND-REQUESTED                VALUE 'Y'.
013660 77  WS-UNMATCHED-CTR                  PIC S9(05) COMP VALUE ZERO.
013700***************************************************************
013800*  FILE STATUS AND END-OF-FILE SWITCHES                        *
013900***************************************************************
014000 01  WS-FILE-STATUS-AREA.
014100     05  WS-HOLDIN-STATUS              PIC X(02) VALUE SPACES.
014200     05  WS-HOLDOUT-STATUS             PIC X(02) VALUE SPACES.
014300     05  WS-TRANSIN-STATUS             PIC X(02) VALUE SPACES.
014400     05  WS-REPORT-STATUS              PIC X(02) VALUE SPACES.
014450     05  FILLER                        PIC X(10).
014500*
014600 01  WS-SWITCHES.
014700     05  WS-HOLDIN-EOF-SW              PIC X(03) VALUE 'NO '.
014800         88  HOLDIN-EOF                    VALUE 'YES'.
014900     05  WS-TRANSIN-EOF-SW             PIC X(03) VALUE 'NO '.
015000         88  TRANSIN-EOF                   VALUE 'YES'.
015100     05  WS-FOUND-SW                   PIC X(03) VALUE 'NO '.
015200         88  HOLDING-FOUND                 VALUE 'YES'.
015250     05  FILLER                        PIC X(10).
015300***************************************************************
015400*  COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD      *
015500***************************************************************
015600 01  WS-COUNTERS COMP.
015700     05  WS-REC-READ-CTR               PIC S9(07).
015800     05  WS-REC-WRITE-CTR              PIC S9(07).
015900     05  WS-PAGE-CTR                   PIC S9(04).
016000     05  WS-LINE-CTR                   PIC S9(04).
016100     05  WS-TBL-SUB                    PIC S9(04).
016200     05  WS-TBL-COUNT                  PIC S9(04).
016250     05  FILLER                        PIC S9(04) COMP.
016300***************************************************************
016400*  CURRENT MATCHED USER - THE LOWER OF THE TWO INPUT KEYS      *
016500***************************************************************
016600 01  WS-MERGE-AREA.
016700     05  WS-CURRENT-USER-ID            PIC 9(09) VALUE ZEROS.
016750     05  FILLER                        PIC X(10).
016800***************************************************************
016900*  PER-USER HOLDING WORKING TABLE - LOADED FROM HOLDIN, KEYED  *
017000*  BY SYMBOL AND ASSET TYPE, SEARCHED FOR EACH TRANSACTION     *
017100***************************************************************
017200 01  WS-HOLDING-TABLE-AREA.
017300     05  WS-HOLDING-ENTRY OCCURS 200 TIMES
017400                           INDEXED BY WS-HOLDING-IDX.
017500         10  WS-HT-HOLDING-ID          PIC 9(09).
017600         10  WS-HT-ASSET-TYPE          PIC X(15).
017700         10  WS-HT-SYMBOL              PIC X(12).
017800         10  WS-HT-QUANTITY            PIC S9(09)V9(04).
017900         10  WS-HT-AVG-BUY-PRICE       PIC S9(09)V99.
018000         10  WS-HT-TOTAL-INVESTED      PIC S9(11)V99.
018100         10  WS-HT-CURRENT-PRICE       PIC S9(09)V99.
018200         10  WS-HT-CURRENT-VALUE       PIC S9(11)V99.
018300         10  WS-HT-UNREAL-PNL          PIC S9(11)V99.
018400         10  WS-HT-UNREAL-PNL-PCT      PIC S9(05)V9(04).
018500         10  WS-HT-DROP-SW             PIC X(01).
018600             88  WS-HT-DROPPED             VALUE 'Y'.
018650         10  FILLER                    PIC X(05).
018700***************************************************************
018800*  WORK FIELDS FOR THE CURRENT TRANSACTION                     *
018900***************************************************************
019000 01  WS-CALC-WORK-AREA.
019100     05  WS-SOLD-INVESTMENT            PIC S9(11)V99  VALUE ZEROS.
019200     05  WS-PNL-RATIO                  PIC S9(05)V9(04)
019300                                        VALUE ZEROS.
019400     05  FILLER                        PIC X(10).
019500***************************************************************
019600*  PER-USER AND GRAND-TOTAL PORTFOLIO ACCUMULATORS             *
019700***************************************************************
019800 01  WS-USER-BREAK-AREA.
019900     05  WS-USER-INVESTED              PIC S9(13)V99  VALUE ZEROS.
020000     05  WS-USER-VALUE                 PIC S9(13)V99  VALUE ZEROS.
020100     05  WS-USER-PNL                   PIC S9(13)V99  VALUE ZEROS.
020150     05  FILLER                        PIC X(10).
020200*
020300 01  WS-GRAND-TOTALS.
020400     05  WS-GT-INVESTED                PIC S9(13)V99  VALUE ZEROS.
020500     05  WS-GT-VALUE                   PIC S9(13)V99  VALUE ZEROS.
020600     05  WS-GT-PNL                     PIC S9(13)V99  VALUE ZEROS.
020700     05  FILLER                        PIC X(10).
020800***************************************************************
020900*  REPORT LINES - TITLE, HEADINGS, DETAIL, BREAK AND TOTAL     *
021000***************************************************************
021100 01  RPT-SECTION-LINE.
021200     05  FILLER PIC X(20) VALUE SPACES.
021300     05  FILLER PIC X(33) VALUE 'SECTION 3 - PORTFOLIO SUMMARY'.
021400     05  FILLER PIC X(79) VALUE SPACES.
021500*
021600 01  RPT-COLUMN-LINE.
021700     05  FILLER PIC X(09) VALUE 'USER ID'.
021800     05  FILLER PIC X(05) VALUE SPACES.
021900     05  FILLER PIC X(17) VALUE 'TOTAL INVESTED'.
022000     05  FILLER PIC X(04) VALUE SPACES.
022100     05  FILLER PIC X(17) VALUE 'CURRENT VALUE'.
022200     05  FILLER PIC X(04) VALUE SPACES.
022300     05  FILLER PIC X(20) VALUE 'UNREALIZED P AND L'.
022400     05  FILLER PIC X(10) VALUE 'SYMBOL'.
022500*
022600 01  RPT-DETAIL-LINE.
022700     05  RPT-USER-ID PIC 9(09).
022800     05  FILLER PIC X(05) VALUE SPACES.
022900     05  RPT-INVESTED PIC $$,$$$,$$9.99-.
023000     05  FILLER PIC X(02) VALUE SPACES.
023100     05  RPT-VALUE PIC $$,$$$,$$9.99-.
023200     05  FILLER PIC X(02) VALUE SPACES.
023300     05  RPT-PNL PIC $$,$$$,$$9.99-.
023400     05  FILLER PIC X(03) VALUE SPACES.
023500     05  RPT-SYMBOL PIC X(12).
023600*
023700 01  RPT-UNMATCHED-LINE.
023800     05  FILLER PIC X(04) VALUE SPACES.
023900     05  FILLER PIC X(28) VALUE 'UNMATCHED TRANSACTION USER '.
024000     05  RPT-UNM-USER-ID PIC 9(09).
024100     05  FILLER PIC X(03) VALUE SPACES.
024200     05  RPT-UNM-SYMBOL PIC X(12).
024300     05  FILLER PIC X(01) VALUE SPACES.
024400     05  RPT-UNM-ASSET PIC X(15).
024500     05  FILLER PIC X(60) VALUE SPACES.
024600*
024700 01  RPT-USER-BREAK-LINE.
024800     05  FILLER PIC X(04) VALUE SPACES.
024900     05  FILLER PIC X(11) VALUE 'USER '.
025000     05  RPT-BRK-USER-ID PIC 9(09).
025100     05  FILLER PIC X(03) VALUE SPACES.
025200     05  FILLER PIC X(16) VALUE 'TOTAL INVESTED '.
025300     05  RPT-BRK-INVESTED PIC $$,$$$,$$9.99-.
025400     05  FILLER PIC X(03) VALUE SPACES.
025500     05  FILLER PIC X(14) VALUE 'TOTAL VALUE '.
025600     05  RPT-BRK-VALUE PIC $$,$$$,$$9.99-.
025700     05  FILLER PIC X(03) VALUE SPACES.
025800     05  FILLER PIC X(08) VALUE 'P AND L'.
025900     05  RPT-BRK-PNL PIC $$,$$$,$$9.99-.
026000*
026100 01  RPT-GRAND-TOTAL-LINE.
026200     05  FILLER PIC X(19) VALUE 'SECTION 3 TOTALS -'.
026300     05  FILLER PIC X(16) VALUE 'INVESTED: '.
026400     05  RPT-GT-INVESTED PIC $$$,$$$,$$9.99-.
026500     05  FILLER PIC X(03) VALUE SPACES.
026600     05  FILLER PIC X(13) VALUE 'VALUE: '.
026700     05  RPT-GT-VALUE PIC $$$,$$$,$$9.99-.
026800     05  FILLER PIC X(03) VALUE SPACES.
026900     05  FILLER PIC X(13) VALUE 'P AND L: '.
027000     05  RPT-GT-PNL PIC $$$,$$$,$$9.99-.
027100     05  FILLER PIC X(20) VALUE SPACES.
027200 PROCEDURE DIVISION.
027300 0000-MAIN.
027400     PERFORM 1000-INIT THRU 1000-EXIT.
027500     PERFORM 2000-MAINLINE THRU 2000-EXIT
027600         UNTIL HOLDIN-EOF AND TRANSIN-EOF.
027700     PERFORM 3000-CLOSING THRU 3000-EXIT.
027800     STOP RUN.
027900*
028000 1000-INIT.
028100     OPEN INPUT HOLDIN-FILE.
028200     OPEN INPUT TRANSIN-FILE.
028300     OPEN OUTPUT HOLDOUT-FILE.
028400     OPEN EXTEND REPORT-FILE.
028500     PERFORM 9100-REPORT-HEADINGS THRU 9100-EXIT.
028600     PERFORM 9000-READ-HOLDIN THRU 9000-EXIT.
028700     PERFORM 9010-READ-TRANSIN THRU 9010-EXIT.
028800 1000-EXIT.
028900     EXIT.
029000*
029100*    2000-MAINLINE MATCHES HOLDIN AND TRANSIN BY USER ID SO A     PT-0119 
029200*    HOLDER WITH NO TRANSACTIONS THIS RUN STILL WRITES TO         PT-0119 
029300*    HOLDOUT UNCHANGED, PER PT-0119.                              PT-0119 
029400 2000-MAINLINE.
029500     PERFORM 2010-DETERMINE-CURRENT-USER THRU 2010-EXIT.
029600     PERFORM 2020-LOAD-USER-HOLDINGS THRU 2020-EXIT.
029700     PERFORM 2030-APPLY-USER-TRANSACTIONS THRU 2030-EXIT.
029800     PERFORM 2500-FLUSH-USER THRU 2500-EXIT.
029900 2000-EXIT.
030000     EXIT.
030100*
030200 2010-DETERMINE-CURRENT-USER.
030300     EVALUATE TRUE
030400         WHEN HOLDIN-EOF
030500             MOVE PT-USER-ID TO WS-CURRENT-USER-ID
030600         WHEN TRANSIN-EOF
030700             MOVE HL-USER-ID TO WS-CURRENT-USER-ID
030800         WHEN HL-USER-ID < PT-USER-ID
030900             MOVE HL-USER-ID TO WS-CURRENT-USER-ID
031000         WHEN OTHER
031100             MOVE PT-USER-ID TO WS-CURRENT-USER-ID
031200     END-EVALUATE.
031300 2010-EXIT.
031400     EXIT.
031500*
031600 2020-LOAD-USER-HOLDINGS.
031700     MOVE ZERO TO WS-TBL-COUNT.
031800     PERFORM 2025-LOAD-ONE-HOLDING THRU 2025-EXIT
031900         UNTIL HOLDIN-EOF
032000         OR HL-USER-ID NOT = WS-CURRENT-USER-ID.
032100 2020-EXIT.
032200     EXIT.
032300*
032400 2025-LOAD-ONE-HOLDING.
032500     ADD 1 TO WS-TBL-COUNT.
032600     SET WS-HOLDING-IDX TO WS-TBL-COUNT.
032700     MOVE HL-HOLDING-ID    TO WS-HT-HOLDING-ID (WS-HOLDING-IDX).
032800     MOVE HL-ASSET-TYPE    TO WS-HT-ASSET-TYPE (WS-HOLDING-IDX).
032900     MOVE HL-SYMBOL        TO WS-HT-SYMBOL (WS-HOLDING-IDX).
033000     MOVE HL-QUANTITY      TO WS-HT-QUANTITY (WS-HOLDING-IDX).
033100     MOVE HL-AVG-BUY-PRICE
033200                        TO WS-HT-AVG-BUY-PRICE (WS-HOLDING-IDX).
033300     MOVE HL-TOTAL-INVESTED
033400                        TO WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX).
033500     MOVE HL-CURRENT-PRICE
033600                        TO WS-HT-CURRENT-PRICE (WS-HOLDING-IDX).
033700     MOVE HL-CURRENT-VALUE
033800                        TO WS-HT-CURRENT-VALUE (WS-HOLDING-IDX).
033900     MOVE HL-UNREAL-PNL    TO WS-HT-UNREAL-PNL (WS-HOLDING-IDX).
034000     MOVE HL-UNREAL-PNL-PCT
034100                        TO WS-HT-UNREAL-PNL-PCT (WS-HOLDING-IDX).
034200     MOVE 'N' TO WS-HT-DROP-SW (WS-HOLDING-IDX).
034300     PERFORM 9000-READ-HOLDIN THRU 9000-EXIT.
034400 2025-EXIT.
034500     EXIT.
034600*
034700 2030-APPLY-USER-TRANSACTIONS.
034800     PERFORM 2035-APPLY-ONE-TRANSACTION THRU 2035-EXIT
034900         UNTIL TRANSIN-EOF
035000         OR PT-USER-ID NOT = WS-CURRENT-USER-ID.
035100 2030-EXIT.
035200     EXIT.
035300*
035400 2035-APPLY-ONE-TRANSACTION.
035500     PERFORM 2100-FIND-HOLDING THRU 2100-EXIT.
035600     IF HOLDING-FOUND
035700         IF PT-IS-BUY
035800             PERFORM 2200-APPLY-BUY THRU 2200-EXIT
035900         ELSE
036000             PERFORM 2300-APPLY-SELL THRU 2300-EXIT
036100         END-IF
036300     ELSE
036400         PERFORM 2050-WRITE-UNMATCHED THRU 2050-EXIT
036500     END-IF.
036600     PERFORM 9010-READ-TRANSIN THRU 9010-EXIT.
036700 2035-EXIT.
036800     EXIT.
036900*
037000 2050-WRITE-UNMATCHED.
037050     ADD 1 TO WS-UNMATCHED-CTR.
037100     MOVE PT-USER-ID    TO RPT-UNM-USER-ID.
037200     MOVE PT-SYMBOL     TO RPT-UNM-SYMBOL.
037300     MOVE PT-ASSET-TYPE TO RPT-UNM-ASSET.
037400     WRITE REPORT-LINE FROM RPT-UNMATCHED-LINE
037500         AFTER ADVANCING 1 LINE.
037600     ADD 1 TO WS-LINE-CTR.
037700 2050-EXIT.
037800     EXIT.
037900*
038000 2100-FIND-HOLDING.
038100     MOVE 'NO ' TO WS-FOUND-SW.
038200     PERFORM 2110-TEST-ONE-ENTRY THRU 2110-EXIT
038300         VARYING WS-TBL-SUB FROM 1 BY 1
038400         UNTIL WS-TBL-SUB > WS-TBL-COUNT
038500         OR HOLDING-FOUND.
038600 2100-EXIT.
038700     EXIT.
038800*
038900 2110-TEST-ONE-ENTRY.
039000     SET WS-HOLDING-IDX TO WS-TBL-SUB.
039100     IF WS-HT-SYMBOL (WS-HOLDING-IDX)      = PT-SYMBOL
039200         AND WS-HT-ASSET-TYPE (WS-HOLDING-IDX) = PT-ASSET-TYPE
039300         AND NOT WS-HT-DROPPED (WS-HOLDING-IDX)
039400         MOVE 'YES' TO WS-FOUND-SW
039500     END-IF.
039600 2110-EXIT.
039700     EXIT.
039800*
039900 2200-APPLY-BUY.
040000     ADD PT-QUANTITY TO WS-HT-QUANTITY (WS-HOLDING-IDX).
040100     ADD PT-TOTAL-AMOUNT TO WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX).
040200     COMPUTE WS-HT-AVG-BUY-PRICE (WS-HOLDING-IDX) ROUNDED =
040300         WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX) /
040400         WS-HT-QUANTITY (WS-HOLDING-IDX).
040500 2200-EXIT.
040600     EXIT.
040700*
040800 2300-APPLY-SELL.
040900     COMPUTE WS-SOLD-INVESTMENT ROUNDED =
041000         WS-HT-AVG-BUY-PRICE (WS-HOLDING-IDX) * PT-QUANTITY.
041100     SUBTRACT PT-QUANTITY FROM WS-HT-QUANTITY (WS-HOLDING-IDX).
041200     SUBTRACT WS-SOLD-INVESTMENT
041300         FROM WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX).
041400     IF WS-HT-QUANTITY (WS-HOLDING-IDX) NOT > 0
041500         MOVE 'Y' TO WS-HT-DROP-SW (WS-HOLDING-IDX)
041600     END-IF.
041700 2300-EXIT.
041800     EXIT.
041900*
042000 2400-CALC-PNL.
042100     IF NOT WS-HT-DROPPED (WS-HOLDING-IDX)
042200         AND WS-HT-CURRENT-PRICE (WS-HOLDING-IDX) > 0
042300         COMPUTE WS-HT-CURRENT-VALUE (WS-HOLDING-IDX) =
042400             WS-HT-QUANTITY (WS-HOLDING-IDX) *
042500             WS-HT-CURRENT-PRICE (WS-HOLDING-IDX)
042600         COMPUTE WS-HT-UNREAL-PNL (WS-HOLDING-IDX) =
042700             WS-HT-CURRENT-VALUE (WS-HOLDING-IDX) -
042800             WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX)
042900         IF WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX) > 0
043000             COMPUTE WS-PNL-RATIO ROUNDED =
043100                 WS-HT-UNREAL-PNL (WS-HOLDING-IDX) /
043200                 WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX)
043300             COMPUTE WS-HT-UNREAL-PNL-PCT (WS-HOLDING-IDX) =
043400                 WS-PNL-RATIO * 100
043500         ELSE
043600             MOVE ZERO TO WS-HT-UNREAL-PNL-PCT (WS-HOLDING-IDX)
043700         END-IF
043800     END-IF.
043900 2400-EXIT.
044000     EXIT.
044100*
044200 2500-FLUSH-USER.
044300     MOVE ZEROS TO WS-USER-INVESTED.
044400     MOVE ZEROS TO WS-USER-VALUE.
044500     MOVE ZEROS TO WS-USER-PNL.
044600     PERFORM 2520-WRITE-ONE-HOLDING THRU 2520-EXIT
044700         VARYING WS-TBL-SUB FROM 1 BY 1
044800         UNTIL WS-TBL-SUB > WS-TBL-COUNT.
044900     PERFORM 2550-WRITE-USER-BREAK-LINE THRU 2550-EXIT.
045000 2500-EXIT.
045100     EXIT.
045200*
045300 2520-WRITE-ONE-HOLDING.
045400     SET WS-HOLDING-IDX TO WS-TBL-SUB.
045420*    RECOMPUTE MARK-TO-MARKET FOR EVERY HOLDING HERE, NOT JUST  PT-0157
045440*    THE ONES THAT TRADED TODAY - CURRENT PRICE IS REFRESHED    PT-0157
045460*    INDEPENDENTLY OF ANY TRANSACTION.                          PT-0157
045480     PERFORM 2400-CALC-PNL THRU 2400-EXIT.
045500     IF NOT WS-HT-DROPPED (WS-HOLDING-IDX)
045600         MOVE WS-HT-HOLDING-ID (WS-HOLDING-IDX)  TO HLO-HOLDING-ID
045700         MOVE WS-CURRENT-USER-ID                 TO HLO-USER-ID
045800         MOVE WS-HT-ASSET-TYPE (WS-HOLDING-IDX)  TO HLO-ASSET-TYPE
045900         MOVE WS-HT-SYMBOL (WS-HOLDING-IDX)      TO HLO-SYMBOL
046000         MOVE WS-HT-QUANTITY (WS-HOLDING-IDX)    TO HLO-QUANTITY
046100         MOVE WS-HT-AVG-BUY-PRICE (WS-HOLDING-IDX)
046200                                            TO HLO-AVG-BUY-PRICE
046300         MOVE WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX)
046400                                            TO HLO-TOTAL-INVESTED
046500         MOVE WS-HT-CURRENT-PRICE (WS-HOLDING-IDX)
046600                                            TO HLO-CURRENT-PRICE
046700         MOVE WS-HT-CURRENT-VALUE (WS-HOLDING-IDX)
046800                                            TO HLO-CURRENT-VALUE
046900         MOVE WS-HT-UNREAL-PNL (WS-HOLDING-IDX)  TO HLO-UNREAL-PNL
047000         MOVE WS-HT-UNREAL-PNL-PCT (WS-HOLDING-IDX)
047100                                            TO HLO-UNREAL-PNL-PCT
047200         WRITE HOLDOUT-RECORD
047300         ADD 1 TO WS-REC-WRITE-CTR
047400         IF WS-HT-CURRENT-PRICE (WS-HOLDING-IDX) > 0
047500             ADD WS-HT-CURRENT-VALUE (WS-HOLDING-IDX) TO
047600                 WS-USER-VALUE
047700         ELSE
047800             ADD WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX) TO
047900                 WS-USER-VALUE
048000         END-IF
048100         ADD WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX)
048200                                            TO WS-USER-INVESTED
048300         ADD WS-HT-UNREAL-PNL (WS-HOLDING-IDX)     TO WS-USER-PNL
048400         MOVE WS-HT-SYMBOL (WS-HOLDING-IDX)        TO RPT-SYMBOL
048500         MOVE WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX)
048600                                            TO RPT-INVESTED
048700         IF WS-HT-CURRENT-PRICE (WS-HOLDING-IDX) > 0
048800             MOVE WS-HT-CURRENT-VALUE (WS-HOLDING-IDX)
048900                                            TO RPT-VALUE
049000         ELSE
049100             MOVE WS-HT-TOTAL-INVESTED (WS-HOLDING-IDX)
049200                                            TO RPT-VALUE
049300         END-IF
049400         MOVE WS-HT-UNREAL-PNL (WS-HOLDING-IDX)    TO RPT-PNL
049500         MOVE WS-CURRENT-USER-ID                   TO RPT-USER-ID
049600         WRITE REPORT-LINE FROM RPT-DETAIL-LINE
049700             AFTER ADVANCING 1 LINE
049800                 AT EOP
049900                     PERFORM 9100-REPORT-HEADINGS THRU 9100-EXIT
050000         ADD 1 TO WS-LINE-CTR
050100     END-IF.
050200 2520-EXIT.
050300     EXIT.
050400*
050500 2550-WRITE-USER-BREAK-LINE.
050600     MOVE WS-CURRENT-USER-ID TO RPT-BRK-USER-ID.
050700     MOVE WS-USER-INVESTED   TO RPT-BRK-INVESTED.
050800     MOVE WS-USER-VALUE      TO RPT-BRK-VALUE.
050900     MOVE WS-USER-PNL        TO RPT-BRK-PNL.
051000     WRITE REPORT-LINE FROM RPT-USER-BREAK-LINE
051100         AFTER ADVANCING 1 LINE.
051200     ADD 1 TO WS-LINE-CTR.
051300     ADD WS-USER-INVESTED TO WS-GT-INVESTED.
051400     ADD WS-USER-VALUE    TO WS-GT-VALUE.
051500     ADD WS-USER-PNL      TO WS-GT-PNL.
051600 2550-EXIT.
051700     EXIT.
051800*
051900 3000-CLOSING.
052000     MOVE WS-GT-INVESTED TO RPT-GT-INVESTED.
052100     MOVE WS-GT-VALUE    TO RPT-GT-VALUE.
052200     MOVE WS-GT-PNL      TO RPT-GT-PNL.
052300     WRITE REPORT-LINE FROM RPT-GRAND-TOTAL-LINE
052400         AFTER ADVANCING 2 LINES.
052500     CLOSE HOLDIN-FILE.
052600     CLOSE HOLDOUT-FILE.
052700     CLOSE TRANSIN-FILE.
052800     CLOSE REPORT-FILE.
052820     IF WS-HOLDOUT-STATUS NOT = '00'
052840         MOVE 'Y' TO WS-ABEND-SW
052860     END-IF.
052880     IF WS-ABEND-REQUESTED
052890         DISPLAY 'PTM.TIP22 *** CLOSE FILE STATUS ABEND ***'
052895     END-IF.
052900     DISPLAY 'PTM.TIP22 READ  : ' WS-REC-READ-CTR.
053000     DISPLAY 'PTM.TIP22 WRITE : ' WS-REC-WRITE-CTR.
053050     DISPLAY 'PTM.TIP22 UNMTCH: ' WS-UNMATCHED-CTR.
053100 3000-EXIT.
053200     EXIT.
053300*
053400 9000-READ-HOLDIN.
053500     READ HOLDIN-FILE
053600         AT END
053700             MOVE 'YES' TO WS-HOLDIN-EOF-SW.
053800     IF NOT HOLDIN-EOF
053900         ADD 1 TO WS-REC-READ-CTR
054000     END-IF.
054100 9000-EXIT.
054200     EXIT.
054300*
054400 9010-READ-TRANSIN.
054500     READ TRANSIN-FILE
054600         AT END
054700             MOVE 'YES' TO WS-TRANSIN-EOF-SW.
054800     IF NOT TRANSIN-EOF
054900         ADD 1 TO WS-REC-READ-CTR
055000     END-IF.
055100 9010-EXIT.
055200     EXIT.
055300*
055400 9100-REPORT-HEADINGS.
055500     ADD 1 TO WS-PAGE-CTR.
055600     MOVE 0 TO WS-LINE-CTR.
055700     WRITE REPORT-LINE FROM RPT-SECTION-LINE
055800         AFTER ADVANCING TOP-OF-FORM.
055900     WRITE REPORT-LINE FROM RPT-COLUMN-LINE
056000         AFTER ADVANCING 2 LINES.
056100 9100-EXIT.
056200     EXIT.
056300*
056400 END PROGRAM PORTFOLIO-POSITION-UPDATE.
056500
