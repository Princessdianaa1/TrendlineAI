000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BUDGET-LEDGER-UPDATE.
000300 AUTHOR.        S PRAJAPATI.
000400 INSTALLATION.  DST FINANCIAL SERVICES - PERSONAL FINANCE BATCH.
000500 DATE-WRITTEN.  11/03/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800***************************************************************
000900*  BUDGET-LEDGER-UPDATE                                        *
001000*  READS THE BUDGET ENTRY FILE (BUDGIN), SORTED BY USER ID,     *
001100*  AND ON A CONTROL BREAK OF USER ID ACCUMULATES THE INCOME     *
001200*  AND EXPENSE TOTALS FOR THAT USER, WRITES A SUMMARY LINE      *
001300*  SHOWING INCOME, EXPENSE AND NET SAVINGS, AND ROLLS THE       *
001400*  RESULT INTO THE RUN'S GRAND TOTALS.  ENTRIES OF AN            *
001500*  UNRECOGNIZED TYPE ARE COUNTED AS ERRORS AND SKIPPED.          *
001600*  FOURTH AND FINAL STEP OF THE NIGHTLY RUN - WRITES SECTION 4   *
001700*  OF THE ADVISORY REPORT AND CLOSES THE REPORT FILE OPENED      *
001800*  BY TXR.TIP20.                                                *
001900***************************************************************
002000*                     CHANGE LOG                              *
002100*  DATE       INIT  REQUEST      DESCRIPTION                  *   BG-HDR  
002200*  ---------- ----  -----------  -----------------------------*
002300*  11/03/1994 SRP   BG-0009      ORIGINAL PROGRAM.             *  BG-0009 
002400*  06/21/1996 MKV   BG-0033      ERROR-TYPE ENTRIES NOW COUNTED*  BG-0033 
002500*                                RATHER THAN ABENDING THE STEP. * BG-0033 
002600*  12/29/1998 MKV   BG-Y2K01     YEAR 2000 READINESS REVIEW -   * BGY2K01 
002700*                                ENTRY-DATE STORED CCYYMMDD,    * BGY2K01 
002800*                                NO WINDOWING REQUIRED HERE.    * BGY2K01 
002900*  09/14/2000 DPT   BG-0061      NET SAVINGS LINE ADDED TO THE  * BG-0061 
003000*                                USER BREAK LINE.               * BG-0061 
003100*  03/03/2004 CRO   BG-0084      ERROR-RECORD COUNT NOW PRINTED * BG-0084
003200*                                ON THE SECTION 4 GRAND TOTAL   * BG-0084
003300*                                LINE, NOT JUST THE JOB LOG.     *BG-0084
003350*  10/14/2008 LWN   BG-0091      ADDED ABEND SWITCH AND         * BG-0091
003360*                                LARGE-ENTRY COUNTER AS         * BG-0091
003370*                                STANDALONE 77-LEVEL ITEMS.     * BG-0091
003400***************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT BUDGIN-FILE ASSIGN TO BUDGIN
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-BUDGIN-STATUS.
004400*
004500     SELECT REPORT-FILE ASSIGN TO REPORT
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-REPORT-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000***************************************************************
005100*  BUDGIN - BUDGET LEDGER ENTRY, ONE RECORD PER TRANSACTION    *
005200***************************************************************
005300 FD  BUDGIN-FILE
005400     LABEL RECORD IS STANDARD.
005500 01  BUDGIN-RECORD.
005600     05  BG-USER-ID                    PIC 9(09).
005700     05  BG-CATEGORY                   PIC X(20).
005800     05  BG-ENTRY-TYPE                 PIC X(07).
005900         88  BG-IS-INCOME                  VALUE 'INCOME '.
006000         88  BG-IS-EXPENSE                 VALUE 'EXPENSE'.
006100     05  BG-AMOUNT                     PIC S9(09)V99.
006200     05  BG-AMOUNT-R REDEFINES
006300         BG-AMOUNT.
006400         10  BG-AMOUNT-WHOLE-DLRS       PIC S9(09).
006500         10  BG-AMOUNT-CENTS            PIC 9(02).
006600     05  BG-ENTRY-DATE                 PIC 9(08).
006700     05  BG-ENTRY-DATE-R REDEFINES
006800         BG-ENTRY-DATE.
006900         10  BG-ENTRY-CCYY              PIC 9(04).
007000         10  BG-ENTRY-MM                PIC 9(02).
007100         10  BG-ENTRY-DD                PIC 9(02).
007200     05  BG-DESCRIPTION                PIC X(30).
007300     05  FILLER                        PIC X(10).
007400***************************************************************
007500*  REPORT - COMBINED FOUR-SECTION ADVISORY REPORT (SHARED)     *
007600***************************************************************
007700 FD  REPORT-FILE
007800     LABEL RECORD IS OMITTED
007900     LINAGE IS 60 LINES.
008000 01  REPORT-LINE                       PIC X(132).
008100 WORKING-STORAGE SECTION.
008110***************************************************************
008120*  STANDALONE ABEND SWITCH AND LARGE-ENTRY COUNTER (77-LEVELS) *
008130***************************************************************
008140 77  WS-ABEND-SW                       PIC X(01) VALUE 'N'.
008150     88  WS-ABEND-REQUESTED                VALUE 'Y'.
008160 77  WS-LARGE-ENTRY-CTR                PIC S9(05) COMP VALUE ZERO.
008200***************************************************************
008300*  FILE STATUS AND END-OF-FILE SWITCHES                        *
008400***************************************************************
008500 01  WS-FILE-STATUS-AREA.
008600     05  WS-BUDGIN-STATUS              PIC X(02) VALUE SPACES.
008700     05  WS-REPORT-STATUS              PIC X(02) VALUE SPACES.
008750     05  FILLER                        PIC X(10).
008800*
008900 01  WS-SWITCHES.
009000     05  WS-BUDGIN-EOF-SW              PIC X(03) VALUE 'NO '.
009100         88  BUDGIN-EOF                    VALUE 'YES'.
009200     05  WS-FIRST-USER-SW              PIC X(03) VALUE 'YES'.
009300         88  FIRST-USER                    VALUE 'YES'.
009350     05  FILLER                        PIC X(10).
009400***************************************************************
009500*  COUNTERS - ALL BINARY PER SHOP STANDARD                     *
009600***************************************************************
009700 01  WS-COUNTERS COMP.
009800     05  WS-REC-READ-CTR               PIC S9(07).
009900     05  WS-PAGE-CTR                   PIC S9(04).
010000     05  WS-LINE-CTR                   PIC S9(04).
010100     05  WS-GT-ERROR-CTR               PIC S9(07).
010150     05  FILLER                        PIC S9(04) COMP.
010200***************************************************************
010300*  PER-USER AND GRAND-TOTAL LEDGER ACCUMULATORS                *
010400***************************************************************
010500 01  WS-USER-BREAK-AREA.
010600     05  WS-BREAK-USER-ID              PIC 9(09)      VALUE ZEROS.
010700     05  WS-USER-INCOME                PIC S9(11)V99  VALUE ZEROS.
010800     05  WS-USER-EXPENSE               PIC S9(11)V99  VALUE ZEROS.
010900     05  WS-USER-NET-SAVING            PIC S9(11)V99  VALUE ZEROS.
010950     05  FILLER                        PIC X(10).
011000*
011100 01  WS-GRAND-TOTALS.
011200     05  WS-GT-INCOME                  PIC S9(13)V99  VALUE ZEROS.
011300     05  WS-GT-EXPENSE                 PIC S9(13)V99  VALUE ZEROS.
011400     05  WS-GT-NET-SAVING              PIC S9(13)V99  VALUE ZEROS.
011500     05  WS-GT-NET-SAVING-R REDEFINES
011600         WS-GT-NET-SAVING.
011700         10  WS-GT-NET-WHOLE-DLRS       PIC S9(13).
011800         10  WS-GT-NET-CENTS            PIC 9(02).
011900     05  FILLER                        PIC X(10).
012000***************************************************************
012100*  REPORT LINES - TITLE, HEADINGS, BREAK AND TOTAL             *
012200***************************************************************
012300 01  RPT-SECTION-LINE.
012400     05  FILLER PIC X(20) VALUE SPACES.
012500     05  FILLER PIC X(31) VALUE 'SECTION 4 - BUDGET LEDGER'.
012600     05  FILLER PIC X(81) VALUE SPACES.
012700*
012800 01  RPT-COLUMN-LINE.
012900     05  FILLER PIC X(09) VALUE 'USER ID'.
013000     05  FILLER PIC X(06) VALUE SPACES.
013100     05  FILLER PIC X(17) VALUE 'INCOME TOTAL'.
013200     05  FILLER PIC X(04) VALUE SPACES.
013300     05  FILLER PIC X(17) VALUE 'EXPENSE TOTAL'.
013400     05  FILLER PIC X(04) VALUE SPACES.
013500     05  FILLER PIC X(15) VALUE 'NET SAVINGS'.
013600*
013700 01  RPT-USER-BREAK-LINE.
013800     05  FILLER PIC X(04) VALUE SPACES.
013900     05  FILLER PIC X(11) VALUE 'USER '.
014000     05  RPT-BRK-USER-ID PIC 9(09).
014100     05  FILLER PIC X(03) VALUE SPACES.
014200     05  FILLER PIC X(11) VALUE 'INCOME '.
014300     05  RPT-BRK-INCOME PIC $$,$$$,$$9.99-.
014400     05  FILLER PIC X(02) VALUE SPACES.
014500     05  FILLER PIC X(12) VALUE 'EXPENSE '.
014600     05  RPT-BRK-EXPENSE PIC $$,$$$,$$9.99-.
014700     05  FILLER PIC X(02) VALUE SPACES.
014800     05  FILLER PIC X(06) VALUE 'NET '.
014900     05  RPT-BRK-NET PIC $$,$$$,$$9.99-.
015000*
015100 01  RPT-GRAND-TOTAL-LINE.
015200     05  FILLER PIC X(19) VALUE 'SECTION 4 TOTALS -'.
015300     05  FILLER PIC X(11) VALUE 'INCOME: '.
015400     05  RPT-GT-INCOME PIC $$$,$$$,$$9.99-.
015500     05  FILLER PIC X(03) VALUE SPACES.
015600     05  FILLER PIC X(12) VALUE 'EXPENSE: '.
015700     05  RPT-GT-EXPENSE PIC $$$,$$$,$$9.99-.
015800     05  FILLER PIC X(03) VALUE SPACES.
015900     05  FILLER PIC X(08) VALUE 'NET: '.
016000     05  RPT-GT-NET PIC $$$,$$$,$$9.99-.
016100     05  FILLER PIC X(03) VALUE SPACES.
016200     05  FILLER PIC X(11) VALUE 'ERRORS: '.
016300     05  RPT-GT-ERRORS PIC ZZZ9.
016400     05  FILLER PIC X(08) VALUE SPACES.
016500 PROCEDURE DIVISION.
016600 0000-MAIN.
016700     PERFORM 1000-INIT THRU 1000-EXIT.
016800     PERFORM 2000-MAINLINE THRU 2000-EXIT
016900         UNTIL BUDGIN-EOF.
017000     PERFORM 3000-CLOSING THRU 3000-EXIT.
017100     STOP RUN.
017200*
017300 1000-INIT.
017400     OPEN INPUT BUDGIN-FILE.
017500     OPEN EXTEND REPORT-FILE.
017600     PERFORM 9100-REPORT-HEADINGS THRU 9100-EXIT.
017700     PERFORM 9000-READ-BUDGIN THRU 9000-EXIT.
017800 1000-EXIT.
017900     EXIT.
018000*
018100 2000-MAINLINE.
018200     IF NOT FIRST-USER
018300         IF BG-USER-ID NOT = WS-BREAK-USER-ID
018400             PERFORM 2200-USER-BREAK THRU 2200-EXIT
018500         END-IF
018600     END-IF.
018700     IF FIRST-USER
018800         MOVE BG-USER-ID TO WS-BREAK-USER-ID
018900         MOVE 'NO ' TO WS-FIRST-USER-SW
019000     END-IF.
019100     PERFORM 2100-CLASSIFY-ENTRY THRU 2100-EXIT.
019200     PERFORM 9000-READ-BUDGIN THRU 9000-EXIT.
019300 2000-EXIT.
019400     EXIT.
019500*
019600 2100-CLASSIFY-ENTRY.
019700     EVALUATE TRUE
019800         WHEN BG-IS-INCOME
019900             ADD BG-AMOUNT TO WS-USER-INCOME
020000         WHEN BG-IS-EXPENSE
020100             ADD BG-AMOUNT TO WS-USER-EXPENSE
020200         WHEN OTHER
020300             ADD 1 TO WS-GT-ERROR-CTR
020400     END-EVALUATE.
020420     IF BG-AMOUNT > 10000
020440         ADD 1 TO WS-LARGE-ENTRY-CTR
020460     END-IF.
020500 2100-EXIT.
020600     EXIT.
020700*
020800 2200-USER-BREAK.
020900     COMPUTE WS-USER-NET-SAVING =
021000         WS-USER-INCOME - WS-USER-EXPENSE.
021100     PERFORM 2250-WRITE-USER-BREAK-LINE THRU 2250-EXIT.
021200     ADD WS-USER-INCOME  TO WS-GT-INCOME.
021300     ADD WS-USER-EXPENSE TO WS-GT-EXPENSE.
021400     MOVE BG-USER-ID TO WS-BREAK-USER-ID.
021500     MOVE ZEROS TO WS-USER-INCOME.
021600     MOVE ZEROS TO WS-USER-EXPENSE.
021700     MOVE ZEROS TO WS-USER-NET-SAVING.
021800 2200-EXIT.
021900     EXIT.
022000*
022100 2250-WRITE-USER-BREAK-LINE.
022200     MOVE WS-BREAK-USER-ID   TO RPT-BRK-USER-ID.
022300     MOVE WS-USER-INCOME     TO RPT-BRK-INCOME.
022400     MOVE WS-USER-EXPENSE    TO RPT-BRK-EXPENSE.
022500     MOVE WS-USER-NET-SAVING TO RPT-BRK-NET.
022600     WRITE REPORT-LINE FROM RPT-USER-BREAK-LINE
022700         AFTER ADVANCING 1 LINE
022800             AT EOP
022900                 PERFORM 9100-REPORT-HEADINGS THRU 9100-EXIT.
023000     ADD 1 TO WS-LINE-CTR.
023100 2250-EXIT.
023200     EXIT.
023300*
023400 3000-CLOSING.
023500     PERFORM 2200-USER-BREAK THRU 2200-EXIT.
023600     COMPUTE WS-GT-NET-SAVING =
023700         WS-GT-INCOME - WS-GT-EXPENSE.
023800     MOVE WS-GT-INCOME      TO RPT-GT-INCOME.
023900     MOVE WS-GT-EXPENSE     TO RPT-GT-EXPENSE.
024000     MOVE WS-GT-NET-SAVING  TO RPT-GT-NET.
024100     MOVE WS-GT-ERROR-CTR   TO RPT-GT-ERRORS.
024200     WRITE REPORT-LINE FROM RPT-GRAND-TOTAL-LINE
024300         AFTER ADVANCING 2 LINES.
024400     CLOSE BUDGIN-FILE.
024500     CLOSE REPORT-FILE.
024520     IF WS-REPORT-STATUS NOT = '00'
024540         MOVE 'Y' TO WS-ABEND-SW
024560     END-IF.
024580     IF WS-ABEND-REQUESTED
024590         DISPLAY 'BLG.TIP23 *** CLOSE FILE STATUS ABEND ***'
024595     END-IF.
024600     DISPLAY 'BLG.TIP23 READ  : ' WS-REC-READ-CTR.
024700     DISPLAY 'BLG.TIP23 ERRORS: ' WS-GT-ERROR-CTR.
024750     DISPLAY 'BLG.TIP23 LARGE : ' WS-LARGE-ENTRY-CTR.
024800 3000-EXIT.
024900     EXIT.
025000*
025100 9000-READ-BUDGIN.
025200     READ BUDGIN-FILE
025300         AT END
025400             MOVE 'YES' TO WS-BUDGIN-EOF-SW.
025500     IF NOT BUDGIN-EOF
025600         ADD 1 TO WS-REC-READ-CTR
025700     END-IF.
025800 9000-EXIT.
025900     EXIT.
026000*
026100 9100-REPORT-HEADINGS.
026200     ADD 1 TO WS-PAGE-CTR.
026300     MOVE 0 TO WS-LINE-CTR.
026400     WRITE REPORT-LINE FROM RPT-SECTION-LINE
026500         AFTER ADVANCING TOP-OF-FORM.
026600     WRITE REPORT-LINE FROM RPT-COLUMN-LINE
026700         AFTER ADVANCING 2 LINES.
026800 9100-EXIT.
026900     EXIT.
027000*
027100 END PROGRAM BUDGET-LEDGER-UPDATE.
027200
