000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TAX-REGIME-CALCULATION.
000300 AUTHOR.        S PRAJAPATI.
000400 INSTALLATION.  DST FINANCIAL SERVICES - PERSONAL FINANCE BATCH.
000500 DATE-WRITTEN.  04/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*****************************************************************
000900*  TAX-REGIME-CALCULATION                                        *
001000*  READS THE TAX INPUT MASTER (TAXIN), TOTALS INCOME AND         *
001100*  DEDUCTIONS FOR EACH USER, COMPUTES BOTH THE OLD-REGIME AND    *
001200*  NEW-REGIME SLAB TAX WITH CESS, PICKS THE CHEAPER REGIME,      *
001300*  FLAGS REMAINING DEDUCTION HEADROOM AS SAVINGS TIPS, WRITES    *
001400*  THE TAX OUTPUT MASTER (TAXOUT) AND SECTION 1 OF THE PRINTED   *
001500*  ADVISORY REPORT (REPORT).  FIRST STEP OF THE NIGHTLY          *
001600*  PERSONAL-FINANCE ADVISORY RUN - OPENS REPORT AS A NEW FILE.   *
001700*****************************************************************
001800*                     CHANGE LOG                              *
001900*  DATE       INIT  REQUEST      DESCRIPTION                     *TX-HDR  
002000*  ---------- ----  -----------  -----------------------------*
002100*  04/11/1991 SRP   TX-0091      ORIGINAL PROGRAM - OLD REGIME   *TX-0091 
002200*                                SLAB TAX ONLY, NO CESS.         *TX-0091 
002300*  09/02/1992 SRP   TX-0143      ADDED 4 PERCENT CESS SURCHARGE  *TX-0143 
002400*                                ON THE COMPUTED SLAB TAX.       *TX-0143 
002500*  02/18/1993 MKV   TX-0177      ADDED 80CCD(1B) NPS DEDUCTION   *TX-0177 
002600*                                LINE TO THE INPUT LAYOUT.       *TX-0177 
002700*  11/06/1994 MKV   TX-0210      TAXABLE INCOME NOW FLOORED AT   *TX-0210 
002800*                                ZERO INSTEAD OF GOING NEGATIVE. *TX-0210 
002900*  07/22/1995 SRP   TX-0244      REBUILT INCOME/DEDUCTION SUMS AS*TX-0244 
003000*                                TABLE SCANS - SEE 2100/2200.    *TX-0244 
003100*  03/03/1996 DPT   TX-0266      ADDED SECOND, LOWER-SLAB "NEW   *TX-0266 
003200*                                REGIME" COMPUTATION FOR COMPARE.*TX-0266 
003300*  01/09/1997 DPT   TX-0281      RECOMMENDED-REGIME FLAG ADDED TO*TX-0281 
003400*                                TAXOUT AND TO THE REPORT LINE.  *TX-0281 
003500*  10/14/1997 SRP   TX-0299      80C/80D HEADROOM SAVINGS-TIP    *TX-0299 
003600*                                CALCULATION ADDED.              *TX-0299 
003700*  06/02/1998 SRP   TX-0308      NPS 50,000 OPPORTUNITY FLAG     *TX-0308 
003800*                                ADDED WHEN 80CCD(1B) IS ZERO.   *TX-0308 
003900*  12/28/1998 MKV   TX-Y2K01     YEAR 2000 READINESS - FIN YEAR  *TXY2K01 
004000*                                FIELD CONFIRMED 4-DIGIT CENTURY *TXY2K01 
004100*                                SAFE, NO DATE MATH IN THIS STEP.*TXY2K01 
004200*  02/01/1999 MKV   TX-Y2K02     REGRESSION RUN AGAINST 1999-00  *TXY2K02 
004300*                                AND 2000-01 TEST DECKS - CLEAN. *TXY2K02 
004400*  08/19/2001 CRO   TX-0350      NEW-REGIME SLABS RE-BRACKETED   *TX-0350 
004500*                                TO SIX BANDS PER REVISED TABLE. *TX-0350 
004600*  05/30/2003 CRO   TX-0372      REPORT GRAND TOTALS NOW CARRY   *TX-0372 
004700*                                BOTH REGIME TAX FIGURES.        *TX-0372 
004800*  11/11/2005 LWN   TX-0401      SLAB SCANS RE-WRITTEN AS OUT-OF-*TX-0401 
004900*                                LINE PERFORM VARYING PARAGRAPHS.*TX-0401 
005000*  04/04/2008 LWN   TX-0418      REPORT PAGE HEADING REWORKED FOR*TX-0418
005100*                                SECTION 1 OF COMBINED REPORT.*
005150*  10/14/2008 LWN   TX-0422      ADDED FLOOR-GUARD COUNTER AND   *TX-0422
005160*                                CLOSE-STATUS ABEND SWITCH AS    *TX-0422
005170*                                STANDALONE 77-LEVEL ITEMS.      *TX-0422
005180*  11/03/2008 LWN   TX-0430      EACH SLAB PORTION WAS ROUNDED  *TX-0430
005182*                                TO 2 DECIMALS BEFORE SUMMING - *TX-0430
005184*                                COULD DRIFT THE FINAL TAX BY   *TX-0430
005186*                                A PAISA.  WIDENED THE RAW/     *TX-0430
005188*                                PORTION FIELDS TO 4 DECIMALS   *TX-0430
005190*                                AND ROUND ONLY ONCE, AT CESS.  *TX-0430
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TAXIN-FILE ASSIGN TO TAXIN
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-TAXIN-STATUS.
006200*
006300     SELECT TAXOUT-FILE ASSIGN TO TAXOUT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-TAXOUT-STATUS.
006600*
006700     SELECT REPORT-FILE ASSIGN TO REPORT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-REPORT-STATUS.
007000 DATA DIVISION.
007100 FILE SECTION.
007200*****************************************************************
007300*  TAXIN - TAX INPUT MASTER, ONE RECORD PER USER PER FIN YEAR    *
007400*****************************************************************
007500 FD  TAXIN-FILE
007600     LABEL RECORD IS STANDARD.
007700 01  TAXIN-RECORD.
007800     05  TX-USER-ID                    PIC 9(09).
007900     05  TX-FIN-YEAR                   PIC X(07).
008000     05  TX-SALARY-INCOME              PIC S9(09)V99.
008100     05  TX-HOUSE-INCOME               PIC S9(09)V99.
008200     05  TX-BUSINESS-INCOME            PIC S9(09)V99.
008300     05  TX-CAPGAIN-SHORT              PIC S9(09)V99.
008400     05  TX-CAPGAIN-LONG               PIC S9(09)V99.
008500     05  TX-OTHER-INCOME               PIC S9(09)V99.
008600     05  TX-DED-80C                    PIC S9(07)V99.
008700     05  TX-DED-80D                    PIC S9(07)V99.
008800     05  TX-DED-80CCD1B                PIC S9(07)V99.
008900     05  TX-DED-80E                    PIC S9(07)V99.
009000     05  TX-DED-80G                    PIC S9(07)V99.
009100     05  TX-DED-OTHER                  PIC S9(07)V99.
009200     05  FILLER                        PIC X(10).
009300*****************************************************************
009400*  TAXOUT - TAX OUTPUT MASTER, TAXIN FIELDS PLUS COMPUTED TAX    *
009500*****************************************************************
009600 FD  TAXOUT-FILE
009700     LABEL RECORD IS STANDARD.
009800 01  TAXOUT-RECORD.
009900     05  TXO-USER-ID                   PIC 9(09).
010000     05  TXO-FIN-YEAR                  PIC X(07).
010100     05  TXO-INCOME-GROUP.
010200         10  TXO-SALARY-INCOME         PIC S9(09)V99.
010300         10  TXO-HOUSE-INCOME          PIC S9(09)V99.
010400         10  TXO-BUSINESS-INCOME       PIC S9(09)V99.
010500         10  TXO-CAPGAIN-SHORT         PIC S9(09)V99.
010600         10  TXO-CAPGAIN-LONG          PIC S9(09)V99.
010700         10  TXO-OTHER-INCOME          PIC S9(09)V99.
010800     05  TXO-INCOME-TABLE REDEFINES TXO-INCOME-GROUP
010900                                     PIC S9(09)V99 OCCURS 6 TIMES.
011000     05  TXO-DEDUCTION-GROUP.
011100         10  TXO-DED-80C               PIC S9(07)V99.
011200         10  TXO-DED-80D               PIC S9(07)V99.
011300         10  TXO-DED-80CCD1B           PIC S9(07)V99.
011400         10  TXO-DED-80E               PIC S9(07)V99.
011500         10  TXO-DED-80G               PIC S9(07)V99.
011600         10  TXO-DED-OTHER             PIC S9(07)V99.
011700     05  TXO-DEDUCTION-TABLE REDEFINES TXO-DEDUCTION-GROUP
011800                                     PIC S9(07)V99 OCCURS 6 TIMES.
011900     05  TXO-TOTAL-INCOME              PIC S9(11)V99.
012000     05  TXO-TOTAL-DEDUCTIONS          PIC S9(09)V99.
012100     05  TXO-TAXABLE-INCOME            PIC S9(11)V99.
012200     05  TXO-TAX-OLD                   PIC S9(11)V99.
012300     05  TXO-TAX-NEW                   PIC S9(11)V99.
012400     05  TXO-RECOMMENDED               PIC X(10).
012500     05  FILLER                        PIC X(08).
012600*****************************************************************
012700*  REPORT - COMBINED FOUR-SECTION ADVISORY REPORT (SHARED)       *
012800*****************************************************************
012900 FD  REPORT-FILE
012950     LABEL RECORD IS OMITTED
012975     LINAGE IS 60 LINES.
013100 01  REPORT-LINE                       PIC X(132).
013200 WORKING-STORAGE SECTION.
013210*****************************************************************
013220*  STANDALONE ABEND SWITCH AND FLOOR-GUARD COUNTER (77-LEVELS)   *
013230*****************************************************************
013240 77  WS-ABEND-SW                       PIC X(01) VALUE 'N'.
013250     88  WS-ABEND-REQUESTED                VALUE 'Y'.
013260 77  WS-FLOOR-CTR                      PIC S9(05) COMP VALUE ZERO.
013300*****************************************************************
013400*  FILE STATUS AND END-OF-FILE SWITCHES                         *
013500*****************************************************************
013600 01  WS-FILE-STATUS-AREA.
013700     05  WS-TAXIN-STATUS               PIC X(02) VALUE SPACES.
013800     05  WS-TAXOUT-STATUS              PIC X(02) VALUE SPACES.
013900     05  WS-REPORT-STATUS              PIC X(02) VALUE SPACES.
014000     05  FILLER                        PIC X(10).
014100*
014200 01  WS-SWITCHES.
014300     05  WS-TAXIN-EOF-SW               PIC X(03) VALUE 'NO '.
014400         88  TAXIN-EOF                     VALUE 'YES'.
014500     05  FILLER                        PIC X(10).
014600*****************************************************************
014700*  COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD        *
014800*****************************************************************
014900 01  WS-COUNTERS COMP.
015000     05  WS-REC-READ-CTR               PIC S9(07).
015100     05  WS-REC-WRITE-CTR              PIC S9(07).
015200     05  WS-PAGE-CTR                   PIC S9(04).
015300     05  WS-LINE-CTR                   PIC S9(04).
015400     05  WS-SUB                        PIC S9(04).
015500     05  WS-SLAB-SUB                   PIC S9(04).
015550     05  FILLER                        PIC S9(04) COMP.
015600*****************************************************************
015700*  WORK FIELDS FOR THE CURRENT USER'S TAX CALCULATION            *
015800*****************************************************************
015900 01  WS-CALC-WORK-AREA.
016000     05  WS-TOTAL-INCOME              PIC S9(11)V99  VALUE ZEROES.
016100     05  WS-TOTAL-DEDUCTIONS          PIC S9(09)V99  VALUE ZEROES.
016200     05  WS-TAXABLE-INCOME            PIC S9(11)V99  VALUE ZEROES.
016210*    RAW AND PORTION FIELDS CARRY 4 DECIMALS SO SUMMING THE     TX-0430
016220*    SLAB BRACKETS STAYS EXACT - ROUNDING HAPPENS ONLY ONCE,    TX-0430
016230*    AT THE CESS STEP BELOW, PER TX-0430.                      TX-0430
016300     05  WS-TAX-OLD-RAW               PIC S9(11)V9(4) VALUE ZEROES.
016400     05  WS-TAX-NEW-RAW               PIC S9(11)V9(4) VALUE ZEROES.
016500     05  WS-TAX-OLD-CESS              PIC S9(11)V99  VALUE ZEROES.
016600     05  WS-TAX-NEW-CESS              PIC S9(11)V99  VALUE ZEROES.
016700     05  WS-SLAB-REMAIN               PIC S9(11)V99  VALUE ZEROES.
016800     05  WS-SLAB-PORTION              PIC S9(11)V9(4) VALUE ZEROES.
016900     05  WS-TIP-80C-WHOLE             PIC S9(07)      VALUE ZERO.
017000     05  WS-TIP-80D-WHOLE             PIC S9(07)      VALUE ZERO.
017100     05  FILLER                        PIC X(10).
017200*****************************************************************
017300*  OLD-REGIME SLAB TABLE (APPLIES TO TAXABLE INCOME)             *
017400*****************************************************************
017500 01  WS-OLD-SLAB-TABLE.
017600     05  FILLER PIC X(19) VALUE '0000025000000000000'.
017700     05  FILLER PIC X(19) VALUE '0000050000000000500'.
017800     05  FILLER PIC X(19) VALUE '0000100000000002000'.
017900     05  FILLER PIC X(19) VALUE '9999999999999003000'.
018000 01  WS-OLD-SLAB-REDEF REDEFINES WS-OLD-SLAB-TABLE.
018100     05  WS-OLD-SLAB-ENTRY OCCURS 4 TIMES.
018200         10  WS-OLD-SLAB-UPPER         PIC 9(11)V99.
018300         10  WS-OLD-SLAB-RATE          PIC 9(04)V99.
018400*****************************************************************
018500*  NEW-REGIME SLAB TABLE (APPLIES TO TOTAL INCOME)               *
018600*****************************************************************
018700 01  WS-NEW-SLAB-TABLE.
018800     05  FILLER PIC X(19) VALUE '0000030000000000000'.
018900     05  FILLER PIC X(19) VALUE '0000060000000000500'.
019000     05  FILLER PIC X(19) VALUE '0000090000000001000'.
019100     05  FILLER PIC X(19) VALUE '0000120000000001500'.
019200     05  FILLER PIC X(19) VALUE '0000150000000002000'.
019300     05  FILLER PIC X(19) VALUE '9999999999999003000'.
019400 01  WS-NEW-SLAB-REDEF REDEFINES WS-NEW-SLAB-TABLE.
019500     05  WS-NEW-SLAB-ENTRY OCCURS 6 TIMES.
019600         10  WS-NEW-SLAB-UPPER         PIC 9(11)V99.
019700         10  WS-NEW-SLAB-RATE          PIC 9(04)V99.
019800*****************************************************************
019900*  SAVINGS-TIP HEADROOM WORK AREA (REPORT-ONLY FLAGS)            *
020000*****************************************************************
020100 01  WS-TIP-GROUP.
020200     05  WS-TIP-80C-SAVING            PIC S9(07)V99  VALUE ZEROES.
020300     05  WS-TIP-80D-SAVING            PIC S9(07)V99  VALUE ZEROES.
020400     05  WS-TIP-NPS-SAVING            PIC S9(07)V99  VALUE ZEROES.
020500 01  WS-TIP-TABLE REDEFINES WS-TIP-GROUP.
020600     05  WS-TIP-AMOUNT               PIC S9(07)V99 OCCURS 3 TIMES.
020700*
020800 01  WS-FILLER-PAD                    PIC X(06)      VALUE SPACES.
020900*****************************************************************
021000*  GRAND TOTALS FOR SECTION 1 OF THE REPORT                      *
021100*****************************************************************
021200 01  WS-GRAND-TOTALS.
021300     05  WS-GT-TOTAL-INCOME           PIC S9(13)V99  VALUE ZEROES.
021400     05  WS-GT-TAX-OLD                PIC S9(13)V99  VALUE ZEROES.
021500     05  WS-GT-TAX-NEW                PIC S9(13)V99  VALUE ZEROES.
021600     05  FILLER                        PIC X(10).
021700*****************************************************************
021800*  REPORT LINES - TITLE, HEADINGS, DETAIL AND GRAND TOTAL        *
021900*****************************************************************
022000 01  RPT-TITLE-LINE.
022100     05  FILLER PIC X(30) VALUE 'PERSONAL FINANCE ADVISORY RUN'.
022200     05  FILLER PIC X(76) VALUE SPACES.
022300     05  FILLER PIC X(06) VALUE 'PAGE: '.
022400     05  RPT-PAGE-NBR PIC ZZZ9.
022500     05  FILLER PIC X(16) VALUE SPACES.
022600*
022700 01  RPT-SECTION-LINE.
022800     05  FILLER PIC X(20) VALUE SPACES.
022900     05  FILLER PIC X(38)
023000             VALUE 'SECTION 1 - INCOME TAX REGIME COMPARE'.
023100     05  FILLER PIC X(74) VALUE SPACES.
023200*
023300 01  RPT-COLUMN-LINE.
023400     05  FILLER PIC X(09) VALUE 'USER ID'.
023500     05  FILLER PIC X(04) VALUE SPACES.
023600     05  FILLER PIC X(17) VALUE 'TOTAL INCOME'.
023700     05  FILLER PIC X(04) VALUE SPACES.
023800     05  FILLER PIC X(17) VALUE 'TAXABLE INCOME'.
023900     05  FILLER PIC X(04) VALUE SPACES.
024000     05  FILLER PIC X(15) VALUE 'OLD REGIME TAX'.
024100     05  FILLER PIC X(04) VALUE SPACES.
024200     05  FILLER PIC X(15) VALUE 'NEW REGIME TAX'.
024300     05  FILLER PIC X(04) VALUE SPACES.
024400     05  FILLER PIC X(15) VALUE 'RECOMMENDED'.
024500     05  FILLER PIC X(04) VALUE SPACES.
024600*
024700 01  RPT-DETAIL-LINE.
024800     05  RPT-USER-ID PIC 9(09).
024900     05  FILLER PIC X(04) VALUE SPACES.
025000     05  RPT-TOTAL-INCOME PIC $$$,$$$,$$9.99-.
025100     05  FILLER PIC X(03) VALUE SPACES.
025200     05  RPT-TAXABLE-INCOME PIC $$$,$$$,$$9.99-.
025300     05  FILLER PIC X(03) VALUE SPACES.
025400     05  RPT-TAX-OLD PIC $$$,$$$,$$9.99-.
025500     05  FILLER PIC X(03) VALUE SPACES.
025600     05  RPT-TAX-NEW PIC $$$,$$$,$$9.99-.
025700     05  FILLER PIC X(03) VALUE SPACES.
025800     05  RPT-RECOMMENDED PIC X(10).
025900     05  FILLER PIC X(04) VALUE SPACES.
026000*
026100 01  RPT-TIP-LINE.
026200     05  FILLER PIC X(10) VALUE '  TIPS -'.
026300     05  FILLER PIC X(15) VALUE '80C HEADROOM $'.
026400     05  RPT-TIP-80C PIC $$$,$$9.99-.
026500     05  FILLER PIC X(03) VALUE SPACES.
026600     05  FILLER PIC X(15) VALUE '80D HEADROOM $'.
026700     05  RPT-TIP-80D PIC $$$,$$9.99-.
026800     05  FILLER PIC X(03) VALUE SPACES.
026900     05  FILLER PIC X(13) VALUE 'NPS OPP.  $'.
027000     05  RPT-TIP-NPS PIC $$$,$$9.99-.
027100     05  FILLER PIC X(30) VALUE SPACES.
027200*
027300 01  RPT-GRAND-TOTAL-LINE.
027400     05  FILLER PIC X(20) VALUE 'SECTION 1 TOTALS -'.
027500     05  FILLER PIC X(14) VALUE 'INCOME $'.
027600     05  RPT-GT-INCOME PIC $$,$$$,$$$,$$9.99-.
027700     05  FILLER PIC X(03) VALUE SPACES.
027800     05  FILLER PIC X(11) VALUE 'OLD TAX $'.
027900     05  RPT-GT-TAX-OLD PIC $$,$$$,$$$,$$9.99-.
028000     05  FILLER PIC X(03) VALUE SPACES.
028100     05  FILLER PIC X(11) VALUE 'NEW TAX $'.
028200     05  RPT-GT-TAX-NEW PIC $$,$$$,$$$,$$9.99-.
028300     05  FILLER PIC X(15) VALUE SPACES.
028400 PROCEDURE DIVISION.
028500 0000-MAIN.
028600     PERFORM 1000-INIT THRU 1000-EXIT.
028700     PERFORM 2000-MAINLINE THRU 2000-EXIT
028800         UNTIL TAXIN-EOF.
028900     PERFORM 3000-CLOSING THRU 3000-EXIT.
029000     STOP RUN.
029100*
029200 1000-INIT.
029300     OPEN INPUT TAXIN-FILE.
029400     OPEN OUTPUT TAXOUT-FILE.
029500     OPEN OUTPUT REPORT-FILE.
029600     PERFORM 9100-REPORT-HEADINGS THRU 9100-EXIT.
029700     PERFORM 9000-READ-TAXIN THRU 9000-EXIT.
029800 1000-EXIT.
029900     EXIT.
030000*
030100 2000-MAINLINE.
030200     PERFORM 2100-SUM-INCOME THRU 2100-EXIT.
030300     PERFORM 2200-SUM-DEDUCTIONS THRU 2200-EXIT.
030400     COMPUTE WS-TAXABLE-INCOME =
030500         WS-TOTAL-INCOME - WS-TOTAL-DEDUCTIONS.
030600     IF WS-TAXABLE-INCOME < 0
030700         MOVE 0 TO WS-TAXABLE-INCOME
030750         ADD 1 TO WS-FLOOR-CTR
030800     END-IF.
030900     MOVE WS-TAXABLE-INCOME TO TXO-TAXABLE-INCOME.
031000     PERFORM 2300-CALC-OLD-REGIME THRU 2300-EXIT.
031100     PERFORM 2400-CALC-NEW-REGIME THRU 2400-EXIT.
031200     PERFORM 2500-CALC-SAVINGS-TIPS THRU 2500-EXIT.
031300     PERFORM 2600-WRITE-TAXOUT THRU 2600-EXIT.
031400     PERFORM 2700-WRITE-REPORT-LINE THRU 2700-EXIT.
031500     PERFORM 9000-READ-TAXIN THRU 9000-EXIT.
031600 2000-EXIT.
031700     EXIT.
031800*
031900*    2100-SUM-INCOME SCANS THE SIX INCOME FIELDS AS A TABLE -     TX-0244 
032000*    SEE THE CHANGE LOG.                                          TX-0244 
032100 2100-SUM-INCOME.
032200     MOVE TX-SALARY-INCOME   TO TXO-SALARY-INCOME.
032300     MOVE TX-HOUSE-INCOME    TO TXO-HOUSE-INCOME.
032400     MOVE TX-BUSINESS-INCOME TO TXO-BUSINESS-INCOME.
032500     MOVE TX-CAPGAIN-SHORT   TO TXO-CAPGAIN-SHORT.
032600     MOVE TX-CAPGAIN-LONG    TO TXO-CAPGAIN-LONG.
032700     MOVE TX-OTHER-INCOME    TO TXO-OTHER-INCOME.
032800     MOVE ZEROES TO WS-TOTAL-INCOME.
032900     MOVE 1 TO WS-SUB.
033000     PERFORM 2110-ADD-INCOME-ITEM THRU 2110-EXIT
033100         VARYING WS-SUB FROM 1 BY 1
033200             UNTIL WS-SUB > 6.
033300     MOVE WS-TOTAL-INCOME TO TXO-TOTAL-INCOME.
033400 2100-EXIT.
033500     EXIT.
033600*
033700 2110-ADD-INCOME-ITEM.
033800     ADD TXO-INCOME-TABLE (WS-SUB) TO WS-TOTAL-INCOME.
033900 2110-EXIT.
034000     EXIT.
034100*
034200 2200-SUM-DEDUCTIONS.
034300     MOVE TX-DED-80C        TO TXO-DED-80C.
034400     MOVE TX-DED-80D        TO TXO-DED-80D.
034500     MOVE TX-DED-80CCD1B    TO TXO-DED-80CCD1B.
034600     MOVE TX-DED-80E        TO TXO-DED-80E.
034700     MOVE TX-DED-80G        TO TXO-DED-80G.
034800     MOVE TX-DED-OTHER      TO TXO-DED-OTHER.
034900     MOVE ZEROES TO WS-TOTAL-DEDUCTIONS.
035000     PERFORM 2210-ADD-DEDUCTION-ITEM THRU 2210-EXIT
035100         VARYING WS-SUB FROM 1 BY 1
035200             UNTIL WS-SUB > 6.
035300     MOVE WS-TOTAL-DEDUCTIONS TO TXO-TOTAL-DEDUCTIONS.
035400 2200-EXIT.
035500     EXIT.
035600*
035700 2210-ADD-DEDUCTION-ITEM.
035800     ADD TXO-DEDUCTION-TABLE (WS-SUB) TO WS-TOTAL-DEDUCTIONS.
035900 2210-EXIT.
036000     EXIT.
036100*
036200*    2300-CALC-OLD-REGIME - PROGRESSIVE SLAB TAX ON TAXABLE       TX-0401 
036300*    INCOME, SCANNED OUT-OF-LINE PER TX-0401.                     TX-0401 
036400 2300-CALC-OLD-REGIME.
036500     MOVE ZEROES TO WS-TAX-OLD-RAW.
036600     MOVE ZEROES TO WS-SLAB-REMAIN.
036700     PERFORM 2310-OLD-SLAB-STEP THRU 2310-EXIT
036800         VARYING WS-SLAB-SUB FROM 1 BY 1
036900             UNTIL WS-SLAB-SUB > 4.
037000     COMPUTE WS-TAX-OLD-CESS ROUNDED = WS-TAX-OLD-RAW * 1.04.
037100     MOVE WS-TAX-OLD-CESS TO TXO-TAX-OLD.
037200 2300-EXIT.
037300     EXIT.
037400*
037500 2310-OLD-SLAB-STEP.
037600     IF WS-TAXABLE-INCOME > WS-SLAB-REMAIN
037700         IF WS-TAXABLE-INCOME > WS-OLD-SLAB-UPPER (WS-SLAB-SUB)
037800             COMPUTE WS-SLAB-PORTION =
037900                 WS-OLD-SLAB-UPPER (WS-SLAB-SUB) - WS-SLAB-REMAIN
038000         ELSE
038100             COMPUTE WS-SLAB-PORTION =
038200                 WS-TAXABLE-INCOME - WS-SLAB-REMAIN
038300         END-IF
038400         COMPUTE WS-SLAB-PORTION = WS-SLAB-PORTION *
038500             WS-OLD-SLAB-RATE (WS-SLAB-SUB) / 100
038600         ADD WS-SLAB-PORTION TO WS-TAX-OLD-RAW
038700         MOVE WS-OLD-SLAB-UPPER (WS-SLAB-SUB) TO WS-SLAB-REMAIN
038800     END-IF.
038900 2310-EXIT.
039000     EXIT.
039100*
039200 2400-CALC-NEW-REGIME.
039300     MOVE ZEROES TO WS-TAX-NEW-RAW.
039400     MOVE ZEROES TO WS-SLAB-REMAIN.
039500     PERFORM 2410-NEW-SLAB-STEP THRU 2410-EXIT
039600         VARYING WS-SLAB-SUB FROM 1 BY 1
039700             UNTIL WS-SLAB-SUB > 6.
039800     COMPUTE WS-TAX-NEW-CESS ROUNDED = WS-TAX-NEW-RAW * 1.04.
039900     MOVE WS-TAX-NEW-CESS TO TXO-TAX-NEW.
040000     IF WS-TAX-OLD-CESS NOT > WS-TAX-NEW-CESS
040100         MOVE 'OLD REGIME' TO TXO-RECOMMENDED
040200     ELSE
040300         MOVE 'NEW REGIME' TO TXO-RECOMMENDED
040400     END-IF.
040500 2400-EXIT.
040600     EXIT.
040700*
040800 2410-NEW-SLAB-STEP.
040900     IF WS-TOTAL-INCOME > WS-SLAB-REMAIN
041000         IF WS-TOTAL-INCOME > WS-NEW-SLAB-UPPER (WS-SLAB-SUB)
041100             COMPUTE WS-SLAB-PORTION =
041200                 WS-NEW-SLAB-UPPER (WS-SLAB-SUB) - WS-SLAB-REMAIN
041300         ELSE
041400             COMPUTE WS-SLAB-PORTION =
041500                 WS-TOTAL-INCOME - WS-SLAB-REMAIN
041600         END-IF
041700         COMPUTE WS-SLAB-PORTION = WS-SLAB-PORTION *
041800             WS-NEW-SLAB-RATE (WS-SLAB-SUB) / 100
041900         ADD WS-SLAB-PORTION TO WS-TAX-NEW-RAW
042000         MOVE WS-NEW-SLAB-UPPER (WS-SLAB-SUB) TO WS-SLAB-REMAIN
042100     END-IF.
042200 2410-EXIT.
042300     EXIT.
042400*
042500*    2500-CALC-SAVINGS-TIPS - REPORT-ONLY HEADROOM FLAGS.         TX-0308 
042600 2500-CALC-SAVINGS-TIPS.
042700     MOVE ZEROES TO WS-TIP-GROUP.
042800     MOVE ZEROES TO WS-TIP-80C-WHOLE.
042900     MOVE ZEROES TO WS-TIP-80D-WHOLE.
043000     IF 150000.00 - TXO-DED-80C > 0
043100         COMPUTE WS-TIP-80C-WHOLE ROUNDED =
043200             (150000.00 - TXO-DED-80C) * 0.30
043300         MOVE WS-TIP-80C-WHOLE TO WS-TIP-80C-SAVING
043400     END-IF.
043500     IF 25000.00 - TXO-DED-80D > 0
043600         COMPUTE WS-TIP-80D-WHOLE ROUNDED =
043700             (25000.00 - TXO-DED-80D) * 0.30
043800         MOVE WS-TIP-80D-WHOLE TO WS-TIP-80D-SAVING
043900     END-IF.
044000     IF TXO-DED-80CCD1B = 0
044100         MOVE 15600.00 TO WS-TIP-NPS-SAVING
044200     END-IF.
044300 2500-EXIT.
044400     EXIT.
044500*
044600 2600-WRITE-TAXOUT.
044700     MOVE TX-USER-ID  TO TXO-USER-ID.
044800     MOVE TX-FIN-YEAR TO TXO-FIN-YEAR.
044900     WRITE TAXOUT-RECORD.
045000     ADD 1 TO WS-REC-WRITE-CTR.
045100     ADD TXO-TOTAL-INCOME TO WS-GT-TOTAL-INCOME.
045200     ADD TXO-TAX-OLD      TO WS-GT-TAX-OLD.
045300     ADD TXO-TAX-NEW      TO WS-GT-TAX-NEW.
045400 2600-EXIT.
045500     EXIT.
045600*
045700 2700-WRITE-REPORT-LINE.
045800     MOVE TXO-USER-ID          TO RPT-USER-ID.
045900     MOVE TXO-TOTAL-INCOME     TO RPT-TOTAL-INCOME.
046000     MOVE TXO-TAXABLE-INCOME   TO RPT-TAXABLE-INCOME.
046100     MOVE TXO-TAX-OLD          TO RPT-TAX-OLD.
046200     MOVE TXO-TAX-NEW          TO RPT-TAX-NEW.
046300     MOVE TXO-RECOMMENDED      TO RPT-RECOMMENDED.
046400     WRITE REPORT-LINE FROM RPT-DETAIL-LINE
046500         AFTER ADVANCING 1 LINE
046600             AT EOP
046700                 PERFORM 9100-REPORT-HEADINGS THRU 9100-EXIT.
046800     ADD 1 TO WS-LINE-CTR.
046900     IF WS-TIP-80C-SAVING > 0 OR WS-TIP-80D-SAVING > 0
047000             OR WS-TIP-NPS-SAVING > 0
047100         MOVE WS-TIP-80C-SAVING TO RPT-TIP-80C
047200         MOVE WS-TIP-80D-SAVING TO RPT-TIP-80D
047300         MOVE WS-TIP-NPS-SAVING TO RPT-TIP-NPS
047400         WRITE REPORT-LINE FROM RPT-TIP-LINE
047500             AFTER ADVANCING 1 LINE
047600     END-IF.
047700 2700-EXIT.
047800     EXIT.
047900*
048000 3000-CLOSING.
048100     MOVE WS-GT-TOTAL-INCOME TO RPT-GT-INCOME.
048200     MOVE WS-GT-TAX-OLD      TO RPT-GT-TAX-OLD.
048300     MOVE WS-GT-TAX-NEW      TO RPT-GT-TAX-NEW.
048400     WRITE REPORT-LINE FROM RPT-GRAND-TOTAL-LINE
048500         AFTER ADVANCING 2 LINES.
048600     CLOSE TAXIN-FILE.
048700     CLOSE TAXOUT-FILE.
048800     CLOSE REPORT-FILE.
048820     IF WS-TAXOUT-STATUS NOT = '00'
048840         MOVE 'Y' TO WS-ABEND-SW
048860     END-IF.
048870     IF WS-ABEND-REQUESTED
048880         DISPLAY 'TXR.TIP20 *** CLOSE FILE STATUS ABEND ***'
048890     END-IF.
048900     DISPLAY 'TXR.TIP20 READ  : ' WS-REC-READ-CTR.
049000     DISPLAY 'TXR.TIP20 WRITE : ' WS-REC-WRITE-CTR.
049050     DISPLAY 'TXR.TIP20 FLOOR : ' WS-FLOOR-CTR.
049100 3000-EXIT.
049200     EXIT.
049300*
049400 9000-READ-TAXIN.
049500     READ TAXIN-FILE
049600         AT END
049700             MOVE 'YES' TO WS-TAXIN-EOF-SW.
049800     IF NOT TAXIN-EOF
049900         ADD 1 TO WS-REC-READ-CTR
050000     END-IF.
050100 9000-EXIT.
050200     EXIT.
050300*
050400 9100-REPORT-HEADINGS.
050500     ADD 1 TO WS-PAGE-CTR.
050600     MOVE WS-PAGE-CTR TO RPT-PAGE-NBR.
050700     MOVE 0 TO WS-LINE-CTR.
050800     WRITE REPORT-LINE FROM RPT-TITLE-LINE
050900         AFTER ADVANCING TOP-OF-FORM.
051000     WRITE REPORT-LINE FROM RPT-SECTION-LINE
051100         AFTER ADVANCING 1 LINE.
051200     WRITE REPORT-LINE FROM RPT-COLUMN-LINE
051300         AFTER ADVANCING 2 LINES.
051400 9100-EXIT.
051500     EXIT.
051600*
051700 END PROGRAM TAX-REGIME-CALCULATION.
051800
